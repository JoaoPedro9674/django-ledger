000100****************************************************************  LP0001
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               LP0001
000300* ALL RIGHTS RESERVED                                             LP0001
000400****************************************************************  LP0001
000500 IDENTIFICATION DIVISION.                                         LP0001
000600****************************************************************  LP0001
000700 PROGRAM-ID.      LDGPOST.                                        LP0001
000800 AUTHOR.          D STOUT.                                        LP0001
000900 INSTALLATION.    GENERAL LEDGER SYSTEMS GROUP.                   LP0001
001000 DATE-WRITTEN.    MARCH 1987.                                     LP0001
001100 DATE-COMPILED.                                                   LP0001
001200 SECURITY.        NONE.                                           LP0001
001300*                                                                 LP0001
001400****************************************************************  LP0002
001500*                                                                *  LP0002
001600*   MODULE NAME = LDGPOST                                        *  LP0002
001700*                                                                *  LP0002
001800*   DESCRIPTIVE NAME = LEDGER LIFECYCLE MAINTENANCE AND          *  LP0002
001900*                      LEDGER LISTING REPORT                     *  LP0002
002000*                                                                *  LP0002
002100*   FUNCTION =  READS A SEQUENTIAL LEDGER ACTION FILE AND        *  LP0002
002200*               MAKES UPDATES TO A SEQUENTIAL LEDGER MASTER      *  LP0002
002300*               FILE, ENFORCING THE POST/LOCK/HIDE LIFECYCLE     *  LP0002
002400*               STATE MACHINE.  THE ENTITY FILE SUPPLIES EACH    *  LP0002
002500*               LEDGER'S OWNING ENTITY NAME AND ITS LAST         *  LP0002
002600*               CLOSING DATE, WHICH GOVERNS THE DELETE GUARD.    *  LP0002
002700*               A LEDGER LISTING REPORT, BROKEN BY ENTITY, IS    *  LP0002
002800*               PRODUCED FROM THE UPDATED MASTER AT END OF RUN.  *  LP0002
002900*                                                                *  LP0002
003000*      DEPENDENCIES = NONE                                       *  LP0002
003100*                                                                *  LP0002
003200*      INPUT  = ENTITY            -- ENTITY REFERENCE FILE       *  LP0002
003300*               LEDGER-MASTER-IN  -- LEDGER MASTER, BY LEDGER-ID *  LP0002
003400*               LEDGER-ACTION     -- ACTION REQUESTS, ARRIVAL    *  LP0002
003500*                                     ORDER                      *  LP0002
003600*                                                                *  LP0002
003700*      OUTPUT = LEDGER-MASTER-OUT -- UPDATED MASTER, DELETED     *  LP0002
003800*                                    RECORDS OMITTED             *  LP0002
003900*               LEDGER-REPORT     -- LISTING BY ENTITY           *  LP0002
004000*               REJECT-FILE       -- REJECTED ACTIONS, WITH      *  LP0002
004100*                                     REASON CODE                *  LP0002
004200*                                                                *  LP0002
004300****************************************************************  LP0002
004400*                                                                   LP0002
004500*    C H A N G E   L O G                                           LP0003
004600*                                                                   LP0003
004700*    DATE       BY    REQUEST     DESCRIPTION                       LP0003
004800*    --------   ----  ----------  ------------------------------    LP0003
004900*    03/02/87   DS    INITIAL     ORIGINAL CODING.  ADAPTED FROM     LP0003
005000*                                 THE SAM1 CUSTOMER UPDATE SKELETON  LP0003
005100*                                 FOR THE GENERAL LEDGER LIFECYCLE.  LP0003
005200*    09/14/88   DS    CR0114      ADDED HIDE/SHOW ACTIONS AND THE    LP0003
005300*                                 VISIBLE-LEDGER COUNT ON THE        LP0003
005400*                                 LISTING REPORT.                    LP0003
005500*    06/21/90   JCC   CR0340      ADDED CLOSED-PERIOD DELETE GUARD   LP0003
005600*                                 AGAINST ENTITY LAST-CLOSING-DATE.  LP0003
005700*    01/09/94   MKT   CR0512      REJECT REASON COUNTERS BROKEN      LP0003
005800*                                 OUT ONE PER REASON CODE RATHER     LP0003
005900*                                 THAN A SINGLE "REJECTED" BUCKET.   LP0003
006000*    11/03/95   JCC   CR0601      LEDGER TABLE ENLARGED TO 5000      LP0003
006100*                                 ENTRIES FOR THE CONSOLIDATED       LP0003
006200*                                 ENTITY BOOKS PROJECT.              LP0003
006300*    05/18/98   MKT   CR0733      PREP FOR YEAR 2000 -- CONFIRMED    LP0003
006400*                                 ALL DATE FIELDS (EARLIEST-JE-DATE, LP0003
006500*                                 LAST-CLOSING-DATE) ARE FULL FOUR-  LP0003
006600*                                 DIGIT YEARS ALREADY.  NO WINDOWING LP0003
006700*                                 LOGIC REQUIRED.  REGRESSION RUN    LP0003
006800*                                 CLEAN FOR 1999/2000/2001 DATA.     LP0003
006900*    02/27/99   JCC   CR0733A     Y2K SIGN-OFF.                      LP0003
007000*    10/05/01   RMD   CR0880      ENTITY TABLE SEARCH CHANGED FROM   LP0003
007100*                                 LINEAR TO SEARCH ALL (KEYS ARE     LP0003
007200*                                 ALREADY IN ENTITY-ID ORDER ON THE  LP0003
007300*                                 REFERENCE FILE).                  LP0003
007400*    07/30/04   RMD   CR0944      LEDGER REPORT ENTITY BREAK NOW     LP0003
007500*                                 DRIVEN OFF THE ENTITY TABLE ORDER  LP0003
007600*                                 INSTEAD OF MASTER-FILE ORDER, SO   LP0003
007700*                                 ENTITIES WITH NO SURVIVING        LP0003
007800*                                 LEDGERS STILL GET A ZERO-COUNT    LP0003
007900*                                 FOOTER LINE.                      LP0003
007910*    11/18/05   RMD   CR0958      2110-FIND-LEDGER'S SEARCH WHEN     LP0003
007920*                                 CARRIED A BOGUS "AND LT-IS-DELETED LP0003
007930*                                 = SPACE" AFTER THE 88-LEVEL NAME -- LP0003
007940*                                 A CONDITION-NAME TAKES NO OPERATOR. LP0003
007950*                                 DROPPED; THE TRAILING OR CLAUSE     LP0003
007960*                                 ALREADY COVERED THE MATCH.          LP0003
007970*    11/18/05   RMD   CR0961      WS-FOUND-IX/WS-FOUND-ENTITY-IX     LP0003
007980*                                 PULLED OUT TO STANDALONE 77-LEVELS LP0003
007990*                                 IN WORKING-STORAGE.                LP0003
008000*    11/18/05   RMD   CR0963      ENTITY TABLE SEARCH REVERTED FROM      LP0003
008010*                                 SEARCH ALL BACK TO LINEAR -- THE       LP0003
008020*                                 REFERENCE FILE IS NO LONGER            LP0003
008030*                                 GUARANTEED TO ARRIVE IN ENTITY-ID      LP0003
008040*                                 ORDER (FEED CHANGED UPSTREAM), SO      LP0003
008050*                                 CR0880'S KEYED SEARCH CAN MISS A       LP0003
008060*                                 REAL ENTRY.  SAME FIX APPLIED TO       LP0003
008070*                                 2110-FIND-LEDGER'S OWN TABLE YEARS     LP0003
008080*                                 AGO; THIS BRINGS 2175-FIND-ENTITY      LP0003
008090*                                 IN LINE WITH IT.                       LP0003
008100****************************************************************  LP0003
008110                                                                   LP0003
008120 ENVIRONMENT DIVISION.                                            LP0004
008130****************************************************************  LP0004
008140 CONFIGURATION SECTION.                                           LP0004
008150 SOURCE-COMPUTER.  IBM-370.                                       LP0004
008160 OBJECT-COMPUTER.  IBM-370.                                       LP0004
008170 SPECIAL-NAMES.                                                   LP0004
008180     C01 IS TOP-OF-FORM.                                          LP0004
008190                                                                   LP0004
008200 INPUT-OUTPUT SECTION.                                            LP0004
008210 FILE-CONTROL.                                                    LP0004
008220                                                                   LP0004
008230     SELECT ENTITY-FILE          ASSIGN TO ENTITY                 LP0005
008240         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008250         FILE STATUS  IS WS-ENTITY-STATUS.                        LP0005
008260                                                                   LP0005
008270     SELECT LEDGER-MASTER-IN     ASSIGN TO LEDGMSTI               LP0005
008280         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008290         FILE STATUS  IS WS-LEDGIN-STATUS.                        LP0005
008300                                                                   LP0005
008310     SELECT LEDGER-MASTER-OUT    ASSIGN TO LEDGMSTO               LP0005
008320         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008330         FILE STATUS  IS WS-LEDGOUT-STATUS.                       LP0005
008340                                                                   LP0005
008350     SELECT LEDGER-ACTION-FILE   ASSIGN TO LEDGACTN               LP0005
008360         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008370         FILE STATUS  IS WS-ACTION-STATUS.                        LP0005
008380                                                                   LP0005
008390     SELECT LEDGER-REPORT-FILE   ASSIGN TO LEDGRPT                LP0005
008400         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008410         FILE STATUS  IS WS-REPORT-STATUS.                        LP0005
008420                                                                   LP0005
008430     SELECT REJECT-FILE          ASSIGN TO REJFILE                LP0005
008440         ORGANIZATION IS LINE SEQUENTIAL                          LP0005
008450         FILE STATUS  IS WS-REJECT-STATUS.                        LP0005
008460                                                                   LP0005
008470 DATA DIVISION.                                                   LP0006
008480****************************************************************  LP0006
008490 FILE SECTION.                                                    LP0006
008500                                                                   LP0006
008510 FD  ENTITY-FILE                                                  LP0006
008520     RECORDING MODE IS F.                                        LP0006
008530 COPY ENTCPY.                                                     LP0006
008540                                                                   LP0006
008550 FD  LEDGER-MASTER-IN                                             LP0006
008560     RECORDING MODE IS F.                                        LP0006
008570 COPY LEDGCPY.                                                    LP0006
008580                                                                   LP0006
008590 FD  LEDGER-MASTER-OUT                                            LP0006
008600     RECORDING MODE IS F.                                        LP0006
008610 01  LM-OUT-RECORD               PIC X(75).                       LP0006
008620                                                                   LP0006
008630 FD  LEDGER-ACTION-FILE                                          LP0006
008640     RECORDING MODE IS F.                                        LP0006
008650 COPY ACTNCPY.                                                    LP0006
008660                                                                   LP0006
008670 FD  LEDGER-REPORT-FILE                                          LP0006
008680     RECORDING MODE IS F.                                        LP0006
008690 01  LEDGER-REPORT-LINE          PIC X(132).                      LP0006
008700                                                                   LP0006
008710 FD  REJECT-FILE                                                 LP0006
008720     RECORDING MODE IS F.                                        LP0006
008730 COPY REJCPY.                                                     LP0006
008740                                                                   LP0006
008750 WORKING-STORAGE SECTION.                                         LP0007
008760****************************************************************  LP0007
008770*                                                                 LP0007
008780 01  SYSTEM-DATE-AND-TIME.                                       LP0007
008790     05  CURRENT-DATE.                                           LP0007
008800         10  CURRENT-YEAR            PIC 9(4).                   LP0007
008810         10  CURRENT-MONTH           PIC 9(2).                   LP0007
008820         10  CURRENT-DAY             PIC 9(2).                   LP0007
008830*                                                                 LP0007
008840*        MKT 98/11/30 Y2K REVIEW -- KEPT THE OLD TWO-DIGIT-YEAR   LP0007
008850*        REDEFINITION BELOW FOR THE DOWNSTREAM JOB-LOG SCRAPER    LP0007
008860*        THAT STILL PARSES AN 6-DIGIT RUN DATE OUT OF OUR DISPLAY LP0007
008870*        LINE.  CURRENT-YEAR ABOVE REMAINS THE FULL 4-DIGIT YEAR. LP0007
008880     05  CURRENT-DATE-2-DIGIT REDEFINES CURRENT-DATE.             LP0007
008890         10  CURRENT-CENTURY         PIC 9(2).                   LP0007
008900         10  CURRENT-YY              PIC 9(2).                   LP0007
008910         10  CURRENT-MM              PIC 9(2).                   LP0007
008920         10  CURRENT-DD              PIC 9(2).                   LP0007
008930     05  CURRENT-TIME.                                           LP0007
008940         10  CURRENT-HOUR            PIC 9(2).                   LP0007
008950         10  CURRENT-MINUTE          PIC 9(2).                   LP0007
008960         10  CURRENT-SECOND          PIC 9(2).                   LP0007
008970         10  CURRENT-HNDSEC          PIC 9(2).                   LP0007
008980*                                                                 LP0007
008990 01  WS-FIELDS.                                                  LP0008
009000     05  WS-ENTITY-STATUS        PIC X(02) VALUE SPACES.         LP0008
009010     05  WS-LEDGIN-STATUS        PIC X(02) VALUE SPACES.         LP0008
009020     05  WS-LEDGOUT-STATUS       PIC X(02) VALUE SPACES.         LP0008
009030     05  WS-ACTION-STATUS        PIC X(02) VALUE SPACES.         LP0008
009040     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.         LP0008
009050     05  WS-REJECT-STATUS        PIC X(02) VALUE SPACES.         LP0008
009060     05  WS-ENTITY-EOF           PIC X(01) VALUE 'N'.            LP0008
009070     05  WS-LEDGIN-EOF           PIC X(01) VALUE 'N'.            LP0008
009080     05  WS-ACTION-EOF           PIC X(01) VALUE 'N'.            LP0008
009090         88  WS-NO-MORE-ACTIONS      VALUE 'Y'.                  LP0008
009100*                                                                 LP0008
009110 01  WORK-VARIABLES.                                             LP0009
009120     05  WS-ENTITY-IX            PIC S9(4)  COMP.                LP0009
009130     05  WS-LEDGER-IX            PIC S9(4)  COMP.                LP0009
009140     05  WS-CHILD-IX             PIC S9(4)  COMP.                LP0009
009150     05  WS-OUT-IX               PIC S9(4)  COMP.                LP0009
009160*                                                                 LP0009
009170*    RMD 11/18/05 CR0961: WS-FOUND-IX/WS-FOUND-ENTITY-IX PULLED   LP0009
009180*    OUT AS STANDALONE 77-LEVELS -- EACH HOLDS THE RESULT OF ONE  LP0009
009190*    SEARCH AND ANSWERS TO NOTHING ELSE IN THIS GROUP.            LP0009
009200 77  WS-FOUND-IX                 PIC S9(4)  COMP.                LP0009
009210 77  WS-FOUND-ENTITY-IX          PIC S9(4)  COMP.                LP0009
009220*                                                                 LP0009
009230 01  REASON-CODE-WORK.                                           LP0010
009240     05  WS-REASON-CODE          PIC X(18) VALUE SPACES.         LP0010
009250         88  WS-NO-REJECT             VALUE SPACES.              LP0010
009260*                                                                 LP0010
009270 01  ENTITY-TABLE-CONTROL.                                       LP0011
009280     05  WS-ENTITY-COUNT         PIC S9(4)  COMP  VALUE +0.      LP0011
009283*    RMD 11/18/05 CR0963: ASCENDING KEY DROPPED -- 2175-FIND-    LP0011
009286*    ENTITY NOW SEARCHES LINEARLY; SEE THAT PARAGRAPH.           LP0011
009290     05  ENTITY-TABLE OCCURS 2000 TIMES                          LP0011
009310                     INDEXED BY ET-IX.                            LP0011
009320         10  ET-ENTITY-ID            PIC X(12).                  LP0011
009330         10  ET-NAME                 PIC X(30).                 LP0011
009340         10  ET-LAST-CLOSING-DATE    PIC 9(08).                  LP0011
009350         10  ET-LEDGER-CT            PIC S9(7)  COMP-3 VALUE +0. LP0011
009360         10  ET-POSTED-CT            PIC S9(7)  COMP-3 VALUE +0. LP0011
009370         10  ET-LOCKED-CT            PIC S9(7)  COMP-3 VALUE +0. LP0011
009380         10  ET-HIDDEN-CT            PIC S9(7)  COMP-3 VALUE +0. LP0011
009390         10  ET-VISIBLE-CT           PIC S9(7)  COMP-3 VALUE +0. LP0011
009400*                                                                 LP0011
009410 01  LEDGER-TABLE-CONTROL.                                       LP0012
009420     05  WS-LEDGER-COUNT         PIC S9(4)  COMP  VALUE +0.      LP0012
009430     05  LEDGER-TABLE OCCURS 5000 TIMES                          LP0012
009440                     INDEXED BY LT-IX.                            LP0012
009450         10  LT-LEDGER-ID            PIC X(12).                  LP0012
009460         10  LT-ENTITY-ID            PIC X(12).                 LP0012
009470         10  LT-NAME                 PIC X(30).                 LP0012
009480         10  LT-STATUS-FLAGS.                                    LP0012
009490             15  LT-POSTED-FLAG      PIC X(01).                  LP0012
009500                 88  LT-IS-POSTED         VALUE 'Y'.              LP0012
009510             15  LT-LOCKED-FLAG      PIC X(01).                  LP0012
009520                 88  LT-IS-LOCKED         VALUE 'Y'.              LP0012
009530             15  LT-HIDDEN-FLAG      PIC X(01).                  LP0012
009540                 88  LT-IS-HIDDEN         VALUE 'Y'.              LP0012
009550         10  LT-EARLIEST-JE-DATE     PIC 9(08).                  LP0012
009560         10  LT-DELETED-FLAG         PIC X(01) VALUE 'N'.        LP0012
009570             88  LT-IS-DELETED            VALUE 'Y'.              LP0012
009580*                                                                 LP0012
009590*        ALTERNATE TABLE VIEW USED BY 2900-REBUILD-MASTER-LINE    LP0013
009600*        TO MOVE AN ENTIRE LEDGER-TABLE ENTRY OUT TO THE 75-BYTE  LP0013
009610*        MASTER RECORD IN ONE GROUP MOVE WITHOUT FIGHTING THE     LP0013
009620*        88-LEVELS ABOVE.                                        LP0013
009630     05  LEDGER-TABLE-ALPHA REDEFINES LEDGER-TABLE                LP0013
009640                     OCCURS 5000 TIMES INDEXED BY LTA-IX.         LP0013
009650         10  LTA-KEY-AND-NAME        PIC X(54).                 LP0013
009660         10  LTA-FLAGS               PIC X(03).                 LP0013
009670         10  LTA-JE-DATE             PIC 9(08).                  LP0013
009680         10  LTA-REST                PIC X(09).                  LP0013
009690*                                                                 LP0013
009700 01  REPORT-TOTALS.                                              LP0014
009710     05  NUM-ACTIONS-READ        PIC S9(7)  COMP-3 VALUE +0.     LP0014
009720     05  NUM-ACTIONS-APPLIED     PIC S9(7)  COMP-3 VALUE +0.     LP0014
009730     05  NUM-ACTIONS-REJECTED    PIC S9(7)  COMP-3 VALUE +0.     LP0014
009740     05  NUM-REJ-NOT-FOUND       PIC S9(7)  COMP-3 VALUE +0.     LP0014
009750     05  NUM-REJ-ALREADY-POSTED  PIC S9(7)  COMP-3 VALUE +0.     LP0014
009760     05  NUM-REJ-NOT-POSTED      PIC S9(7)  COMP-3 VALUE +0.     LP0014
009770     05  NUM-REJ-LOCKED          PIC S9(7)  COMP-3 VALUE +0.     LP0014
009780     05  NUM-REJ-NOT-LOCKED      PIC S9(7)  COMP-3 VALUE +0.     LP0014
009790     05  NUM-REJ-POST-OR-LOCK    PIC S9(7)  COMP-3 VALUE +0.     LP0014
009800     05  NUM-REJ-CLOSED-PERIOD   PIC S9(7)  COMP-3 VALUE +0.     LP0014
009810*                                                                 LP0014
009820 01  GRAND-TOTAL-COUNTERS.                                      LP0015
009830     05  GT-COUNTERS-GROUP.                                       LP0015
009840         10  GT-LEDGER-CT            PIC S9(7)  COMP-3 VALUE +0.  LP0015
009850         10  GT-POSTED-CT            PIC S9(7)  COMP-3 VALUE +0.  LP0015
009860         10  GT-LOCKED-CT            PIC S9(7)  COMP-3 VALUE +0.  LP0015
009870         10  GT-HIDDEN-CT            PIC S9(7)  COMP-3 VALUE +0.  LP0015
009880         10  GT-VISIBLE-CT           PIC S9(7)  COMP-3 VALUE +0.  LP0015
009890*                                                                 LP0015
009900*        ALTERNATE FLAT VIEW OF THE GRAND TOTALS, PICKED UP BY    LP0015
009910*        THE OVERNIGHT CONSOLIDATION FEED WHEN IT SCRAPES THIS    LP0015
009920*        PROGRAM'S DISPLAY OUTPUT FOR THE RUN-CONTROL LOG.        LP0015
009930     05  GT-COUNTERS-ALPHA REDEFINES GT-COUNTERS-GROUP            LP0015
009940                           PIC X(20).                             LP0015
009950*                                                                 LP0015
009960*        *******************                                     LP0016
009970*            report lines                                       LP0016
009980*        *******************                                     LP0016
009990 COPY LDGRCPY.                                                   LP0016
010000*                                                                 LP0016
010010***************************************************************  LP0017
010020 PROCEDURE DIVISION.                                             LP0017
010030***************************************************************  LP0017
010040                                                                 LP0017
010050 0000-MAIN.                                                      LP0017
010060     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     LP0017
010070     ACCEPT CURRENT-TIME FROM TIME.                              LP0017
010080     DISPLAY 'LDGPOST STARTED ' CURRENT-YEAR '-' CURRENT-MONTH   LP0017
010090             '-' CURRENT-DAY.                                   LP0017
010100                                                                 LP0017
010110     PERFORM 0700-OPEN-FILES.                                   LP0017
010120     PERFORM 0800-INIT-REPORT.                                  LP0017
010130                                                                 LP0017
010140     PERFORM 1000-LOAD-ENTITIES THRU 1000-EXIT.                 LP0017
010150     PERFORM 1100-LOAD-LEDGERS  THRU 1100-EXIT.                 LP0017
010160                                                                 LP0017
010170     PERFORM 2000-READ-ACTION.                                  LP0017
010180     PERFORM 2100-PROCESS-ACTION THRU 2100-EXIT                 LP0017
010190             UNTIL WS-NO-MORE-ACTIONS.                          LP0017
010200                                                                 LP0017
010210     PERFORM 2900-WRITE-MASTER  THRU 2900-EXIT.                 LP0017
010220     PERFORM 3000-PRODUCE-LEDGER-REPORT THRU 3090-REPORT-EXIT.   LP0017
010230                                                                 LP0017
010240     PERFORM 0790-CLOSE-FILES.                                  LP0017
010250     GOBACK.                                                    LP0017
010260                                                                 LP0017
010270 0700-OPEN-FILES.                                                LP0018
010280     OPEN INPUT  ENTITY-FILE                                     LP0018
010290                 LEDGER-MASTER-IN                                LP0018
010300                 LEDGER-ACTION-FILE                              LP0018
010310          OUTPUT LEDGER-MASTER-OUT                               LP0018
010320                 LEDGER-REPORT-FILE                               LP0018
010330                 REJECT-FILE.                                    LP0018
010340     IF WS-ENTITY-STATUS NOT = '00'                              LP0018
010350       DISPLAY 'ERROR OPENING ENTITY FILE. RC=' WS-ENTITY-STATUS LP0018
010360       MOVE 16 TO RETURN-CODE                                     LP0018
010370     END-IF.                                                     LP0018
010380     IF WS-LEDGIN-STATUS NOT = '00'                              LP0018
010390       DISPLAY 'ERROR OPENING LEDGER MASTER IN. RC=' WS-LEDGIN-STATUS LP0018
010400       MOVE 16 TO RETURN-CODE                                     LP0018
010410     END-IF.                                                     LP0018
010420     IF WS-ACTION-STATUS NOT = '00'                               LP0018
010430       DISPLAY 'ERROR OPENING ACTION FILE. RC=' WS-ACTION-STATUS  LP0018
010440       MOVE 16 TO RETURN-CODE                                     LP0018
010450     END-IF.                                                     LP0018
010460*                                                                 LP0018
010470 0790-CLOSE-FILES.                                                LP0019
010480     CLOSE ENTITY-FILE                                           LP0019
010490           LEDGER-MASTER-IN                                      LP0019
010500           LEDGER-MASTER-OUT                                     LP0019
010510           LEDGER-ACTION-FILE                                    LP0019
010520           LEDGER-REPORT-FILE                                    LP0019
010530           REJECT-FILE.                                          LP0019
010540*                                                                 LP0019
010550 0800-INIT-REPORT.                                               LP0020
010560     MOVE CURRENT-YEAR  TO LDR-T-YY.                             LP0020
010570     MOVE CURRENT-MONTH TO LDR-T-MM.                             LP0020
010580     MOVE CURRENT-DAY   TO LDR-T-DD.                             LP0020
010590     WRITE LEDGER-REPORT-LINE FROM LDR-TITLE-LINE AFTER PAGE.     LP0020
010600*                                                                 LP0020
010610***************************************************************  LP0021
010620*    1000-LOAD-ENTITIES LOADS THE ENTITY FILE INTO ENTITY-TABLE,  LP0021
010630*    IN FILE ORDER.  CR0963: THE FILE MAY ARRIVE IN ANY ORDER --  LP0021
010640*    2175-FIND-ENTITY SEARCHES THE TABLE LINEARLY SO NO SORT      LP0021
010645*    ORDER IS ASSUMED HERE.                                       LP0021
010650***************************************************************  LP0021
010660 1000-LOAD-ENTITIES.                                              LP0021
010670     READ ENTITY-FILE                                            LP0021
010680         AT END MOVE 'Y' TO WS-ENTITY-EOF                         LP0021
010690     END-READ.                                                   LP0021
010700     PERFORM 1010-LOAD-ONE-ENTITY UNTIL WS-ENTITY-EOF = 'Y'.      LP0021
010710 1000-EXIT.                                                       LP0021
010720     EXIT.                                                       LP0021
010730*                                                                 LP0021
010740 1010-LOAD-ONE-ENTITY.                                            LP0021
010750     ADD 1 TO WS-ENTITY-COUNT.                                   LP0021
010760     SET ET-IX TO WS-ENTITY-COUNT.                                LP0021
010770     MOVE EN-ENTITY-ID         TO ET-ENTITY-ID (ET-IX).           LP0021
010780     MOVE EN-NAME              TO ET-NAME (ET-IX).                LP0021
010790     MOVE EN-LAST-CLOSING-DATE TO ET-LAST-CLOSING-DATE (ET-IX).   LP0021
010800     READ ENTITY-FILE                                             LP0021
010810         AT END MOVE 'Y' TO WS-ENTITY-EOF                         LP0021
010820     END-READ.                                                    LP0021
010830*                                                                 LP0021
010840***************************************************************  LP0022
010850*    1100-LOAD-LEDGERS LOADS THE LEDGER MASTER, IN MASTER-FILE    LP0022
010860*    (LEDGER-ID) ORDER, SO THE OUTPUT MASTER PRESERVES THAT       LP0022
010870*    ORDER AT 2900-WRITE-MASTER.                                 LP0022
010880***************************************************************  LP0022
010890 1100-LOAD-LEDGERS.                                               LP0022
010900     READ LEDGER-MASTER-IN                                       LP0022
010910         AT END MOVE 'Y' TO WS-LEDGIN-EOF                         LP0022
010920     END-READ.                                                   LP0022
010930     PERFORM 1110-LOAD-ONE-LEDGER UNTIL WS-LEDGIN-EOF = 'Y'.      LP0022
010940 1100-EXIT.                                                       LP0022
010950     EXIT.                                                       LP0022
010960*                                                                 LP0022
010970 1110-LOAD-ONE-LEDGER.                                            LP0022
010980     ADD 1 TO WS-LEDGER-COUNT.                                    LP0022
010990     SET LT-IX TO WS-LEDGER-COUNT.                                LP0022
011000     MOVE LM-LEDGER-ID        TO LT-LEDGER-ID (LT-IX).            LP0022
011010     MOVE LM-ENTITY-ID        TO LT-ENTITY-ID (LT-IX).            LP0022
011020     MOVE LM-NAME             TO LT-NAME (LT-IX).                 LP0022
011030     MOVE LM-POSTED-FLAG      TO LT-POSTED-FLAG (LT-IX).          LP0022
011040     MOVE LM-LOCKED-FLAG      TO LT-LOCKED-FLAG (LT-IX).          LP0022
011050     MOVE LM-HIDDEN-FLAG      TO LT-HIDDEN-FLAG (LT-IX).          LP0022
011060     MOVE LM-EARLIEST-JE-DATE TO LT-EARLIEST-JE-DATE (LT-IX).     LP0022
011070     MOVE 'N'                 TO LT-DELETED-FLAG (LT-IX).        LP0022
011080     READ LEDGER-MASTER-IN                                        LP0022
011090         AT END MOVE 'Y' TO WS-LEDGIN-EOF                         LP0022
011100     END-READ.                                                    LP0022
011110*                                                                 LP0022
011120 2000-READ-ACTION.                                                LP0023
011130     READ LEDGER-ACTION-FILE                                     LP0023
011140         AT END MOVE 'Y' TO WS-ACTION-EOF                         LP0023
011150     END-READ.                                                   LP0023
011160*                                                                 LP0023
011170***************************************************************  LP0024
011180*    2100-PROCESS-ACTION APPLIES ONE LEDGER-ACTION RECORD.        LP0024
011190*    RULE: A DISALLOWED ACTION IS A NO-OP ON THE RECORD, NEVER    LP0024
011200*    AN ABORT -- IT IS COUNTED AND REPORTED WITH A REASON CODE.   LP0024
011210***************************************************************  LP0024
011220 2100-PROCESS-ACTION.                                             LP0024
011230     ADD 1 TO NUM-ACTIONS-READ.                                  LP0024
011240     MOVE SPACES TO WS-REASON-CODE.                              LP0024
011250     PERFORM 2110-FIND-LEDGER THRU 2110-EXIT.                    LP0024
011260     IF WS-FOUND-IX = ZERO                                        LP0024
011270         MOVE 'NOT-FOUND'        TO WS-REASON-CODE                LP0024
011280     ELSE                                                         LP0024
011290         EVALUATE TRUE                                            LP0024
011300             WHEN LA-IS-POST   PERFORM 2120-DO-POST               LP0024
011310             WHEN LA-IS-UNPOST PERFORM 2130-DO-UNPOST             LP0024
011320             WHEN LA-IS-LOCK   PERFORM 2140-DO-LOCK               LP0024
011330             WHEN LA-IS-UNLOCK PERFORM 2150-DO-UNLOCK             LP0024
011340             WHEN LA-IS-HIDE   PERFORM 2160-DO-HIDE               LP0024
011350             WHEN LA-IS-SHOW   PERFORM 2165-DO-SHOW               LP0024
011360             WHEN LA-IS-DELETE PERFORM 2170-DO-DELETE THRU 2170-EXIT LP0024
011370             WHEN OTHER                                           LP0024
011380                 MOVE 'NOT-FOUND'    TO WS-REASON-CODE            LP0024
011390         END-EVALUATE                                             LP0024
011400     END-IF.                                                      LP0024
011410     IF WS-NO-REJECT                                              LP0024
011420         ADD 1 TO NUM-ACTIONS-APPLIED                             LP0024
011430     ELSE                                                         LP0024
011440         PERFORM 2190-REJECT-ACTION THRU 2190-EXIT                 LP0024
011450     END-IF.                                                      LP0024
011460     PERFORM 2000-READ-ACTION.                                    LP0024
011470 2100-EXIT.                                                       LP0024
011480     EXIT.                                                        LP0024
011490*                                                                 LP0024
011500*    RMD 11/18/05 CR0958: MATCH ON LT-LEDGER-ID ALONE.  DELETED    LP0025
011510*    LEDGERS ARE SKIPPED AT THE MASTER REWRITE AND THE LISTING     LP0025
011520*    REPORT (2900-WRITE-MASTER, 3000-PRODUCE-LEDGER-REPORT), NOT   LP0025
011530*    HERE.                                                        LP0025
011540 2110-FIND-LEDGER.                                                LP0025
011550     MOVE ZERO TO WS-FOUND-IX.                                   LP0025
011560     SET LT-IX TO 1.                                              LP0025
011570     SEARCH LEDGER-TABLE                                          LP0025
011580         AT END CONTINUE                                          LP0025
011590         WHEN LT-LEDGER-ID (LT-IX) = LA-LEDGER-ID                 LP0025
011600             SET WS-FOUND-IX TO LT-IX                             LP0025
011610     END-SEARCH.                                                  LP0025
011620 2110-EXIT.                                                       LP0025
011630     EXIT.                                                        LP0025
011640*                                                                 LP0025
011650***************************************************************  LP0026
011660*    2120/2130/2140/2150/2160/2165 -- BUSINESS RULES SECTION 1.   LP0026
011670*    P = LT-POSTED-FLAG, L = LT-LOCKED-FLAG, H = LT-HIDDEN-FLAG.  LP0026
011680***************************************************************  LP0026
011690 2120-DO-POST.                                                    LP0026
011700     IF LT-IS-POSTED (WS-FOUND-IX)                                LP0026
011710         MOVE 'ALREADY-POSTED'    TO WS-REASON-CODE                LP0026
011720     ELSE                                                         LP0026
011730         MOVE 'Y' TO LT-POSTED-FLAG (WS-FOUND-IX)                  LP0026
011740     END-IF.                                                      LP0026
011750*                                                                 LP0026
011760 2130-DO-UNPOST.                                                  LP0027
011770     IF NOT LT-IS-POSTED (WS-FOUND-IX)                             LP0027
011780         MOVE 'NOT-POSTED'        TO WS-REASON-CODE                LP0027
011790     ELSE IF LT-IS-LOCKED (WS-FOUND-IX)                            LP0027
011800         MOVE 'LOCKED'            TO WS-REASON-CODE                LP0027
011810     ELSE                                                         LP0027
011820         MOVE 'N' TO LT-POSTED-FLAG (WS-FOUND-IX)                  LP0027
011830     END-IF.                                                      LP0027
011840*                                                                 LP0027
011850 2140-DO-LOCK.                                                    LP0028
011860     IF LT-IS-LOCKED (WS-FOUND-IX)                                LP0028
011870         MOVE 'LOCKED'            TO WS-REASON-CODE                LP0028
011880     ELSE IF NOT LT-IS-POSTED (WS-FOUND-IX)                        LP0028
011890         MOVE 'NOT-POSTED'        TO WS-REASON-CODE                LP0028
011900     ELSE                                                         LP0028
011910         MOVE 'Y' TO LT-LOCKED-FLAG (WS-FOUND-IX)                  LP0028
011920     END-IF.                                                      LP0028
011930*                                                                 LP0028
011940 2150-DO-UNLOCK.                                                  LP0029
011950     IF NOT LT-IS-LOCKED (WS-FOUND-IX)                             LP0029
011960         MOVE 'NOT-LOCKED'        TO WS-REASON-CODE                LP0029
011970     ELSE IF NOT LT-IS-POSTED (WS-FOUND-IX)                        LP0029
011980         MOVE 'NOT-POSTED'        TO WS-REASON-CODE                LP0029
011990     ELSE                                                         LP0029
012000         MOVE 'N' TO LT-LOCKED-FLAG (WS-FOUND-IX)                  LP0029
012010     END-IF.                                                      LP0029
012020*                                                                 LP0029
012030 2160-DO-HIDE.                                                    LP0030
012040     MOVE 'Y' TO LT-HIDDEN-FLAG (WS-FOUND-IX).                   LP0030
012050*                                                                 LP0030
012060 2165-DO-SHOW.                                                    LP0030
012070     MOVE 'N' TO LT-HIDDEN-FLAG (WS-FOUND-IX).                   LP0030
012080*                                                                 LP0030
012090***************************************************************  LP0031
012100*    2170-DO-DELETE -- CR0340: A LEDGER WITH AN EARLIEST-JE-DATE  LP0031
012110*    THAT FALLS ON OR BEFORE THE OWNING ENTITY'S LAST-CLOSING-    LP0031
012120*    DATE MAY NOT BE DELETED EVEN THOUGH THE FLAGS ALLOW IT.      LP0031
012130***************************************************************  LP0031
012140 2170-DO-DELETE.                                                  LP0031
012150     IF LT-IS-POSTED (WS-FOUND-IX)                                LP0031
012160         MOVE 'POSTED-OR-LOCKED'  TO WS-REASON-CODE                LP0031
012170         GO TO 2170-EXIT                                          LP0031
012180     END-IF.                                                      LP0031
012190     IF LT-IS-LOCKED (WS-FOUND-IX)                                LP0031
012200         MOVE 'POSTED-OR-LOCKED'  TO WS-REASON-CODE                LP0031
012210         GO TO 2170-EXIT                                          LP0031
012220     END-IF.                                                      LP0031
012230     IF LT-EARLIEST-JE-DATE (WS-FOUND-IX) > ZERO                  LP0031
012240         PERFORM 2175-FIND-ENTITY THRU 2175-EXIT                  LP0031
012250         IF WS-FOUND-ENTITY-IX > ZERO                             LP0031
012260           IF ET-LAST-CLOSING-DATE (WS-FOUND-ENTITY-IX) > ZERO    LP0031
012270             IF LT-EARLIEST-JE-DATE (WS-FOUND-IX) NOT >           LP0031
012280                ET-LAST-CLOSING-DATE (WS-FOUND-ENTITY-IX)         LP0031
012290               MOVE 'CLOSED-PERIOD'  TO WS-REASON-CODE             LP0031
012300               GO TO 2170-EXIT                                    LP0031
012310             END-IF                                               LP0031
012320           END-IF                                                 LP0031
012330         END-IF                                                   LP0031
012340     END-IF.                                                      LP0031
012350     MOVE 'Y' TO LT-DELETED-FLAG (WS-FOUND-IX).                   LP0031
012360 2170-EXIT.                                                       LP0031
012370     EXIT.                                                        LP0031
012380*                                                                 LP0031
012390***************************************************************  LP0032
012400*    2175-FIND-ENTITY -- LINEAR SEARCH, SAME AS 2110-FIND-LEDGER. LP0032
012405*    CR0963: WAS SEARCH ALL, WHICH REQUIRED THE REFERENCE FILE TO LP0032
012410*    ARRIVE IN ASCENDING ENTITY-ID ORDER; THAT IS NO LONGER       LP0032
012415*    GUARANTEED, SO WE NO LONGER ASSUME IT.                       LP0032
012420***************************************************************  LP0032
012430 2175-FIND-ENTITY.                                                LP0032
012440     MOVE ZERO TO WS-FOUND-ENTITY-IX.                            LP0032
012450     SEARCH ENTITY-TABLE                                         LP0032
012460         AT END CONTINUE                                          LP0032
012470         WHEN ET-ENTITY-ID (ET-IX) = LT-ENTITY-ID (WS-FOUND-IX)   LP0032
012480             SET WS-FOUND-ENTITY-IX TO ET-IX                      LP0032
012490     END-SEARCH.                                                  LP0032
012500 2175-EXIT.                                                       LP0032
012510     EXIT.                                                        LP0032
012520*                                                                 LP0032
012530 2190-REJECT-ACTION.                                              LP0033
012540     ADD 1 TO NUM-ACTIONS-REJECTED.                               LP0033
012550     EVALUATE WS-REASON-CODE                                      LP0033
012560         WHEN 'NOT-FOUND'         ADD 1 TO NUM-REJ-NOT-FOUND       LP0033
012570         WHEN 'ALREADY-POSTED'    ADD 1 TO NUM-REJ-ALREADY-POSTED LP0033
012580         WHEN 'NOT-POSTED'        ADD 1 TO NUM-REJ-NOT-POSTED      LP0033
012590         WHEN 'LOCKED'            ADD 1 TO NUM-REJ-LOCKED          LP0033
012600         WHEN 'NOT-LOCKED'        ADD 1 TO NUM-REJ-NOT-LOCKED      LP0033
012610         WHEN 'POSTED-OR-LOCKED'  ADD 1 TO NUM-REJ-POST-OR-LOCK    LP0033
012620         WHEN 'CLOSED-PERIOD'     ADD 1 TO NUM-REJ-CLOSED-PERIOD   LP0033
012630     END-EVALUATE.                                                LP0033
012640     MOVE SPACES             TO REJ-RECORD.                       LP0033
012650     MOVE 'LEDGER  '         TO REJ-SOURCE.                       LP0033
012660     MOVE LA-LEDGER-ID       TO REJ-KEY-PRIMARY.                  LP0033
012670     IF WS-FOUND-IX > ZERO                                        LP0033
012680         MOVE LT-ENTITY-ID (WS-FOUND-IX) TO REJ-KEY-SECONDARY      LP0033
012690     END-IF.                                                      LP0033
012700     MOVE LA-ACTION-CODE     TO REJ-ACTION-CODE.                  LP0033
012710     MOVE WS-REASON-CODE     TO REJ-REASON-CODE.                  LP0033
012720     WRITE REJ-RECORD.                                            LP0033
012730 2190-EXIT.                                                       LP0033
012740     EXIT.                                                        LP0033
012750*                                                                 LP0033
012760***************************************************************  LP0034
012770*    2900-WRITE-MASTER -- EMITS THE SURVIVING LEDGERS IN THE      LP0034
012780*    SAME ORDER THEY WERE LOADED (MASTER-FILE / LEDGER-ID ORDER). LP0034
012790***************************************************************  LP0034
012800 2900-WRITE-MASTER.                                               LP0034
012810     MOVE ZERO TO WS-OUT-IX.                                      LP0034
012820     PERFORM 2905-WRITE-ONE-MASTER-LINE THRU 2905-EXIT            LP0034
012830             UNTIL WS-OUT-IX > WS-LEDGER-COUNT.                   LP0034
012840 2900-EXIT.                                                       LP0034
012850     EXIT.                                                        LP0034
012860*                                                                 LP0034
012870 2905-WRITE-ONE-MASTER-LINE.                                      LP0034
012880     ADD 1 TO WS-OUT-IX.                                          LP0034
012890     IF WS-OUT-IX > WS-LEDGER-COUNT                                LP0034
012900         GO TO 2905-EXIT                                          LP0034
012910     END-IF.                                                      LP0034
012920     SET LT-IX TO WS-OUT-IX.                                      LP0034
012930     IF NOT LT-IS-DELETED (LT-IX)                                  LP0034
012940         PERFORM 2910-BUILD-MASTER-LINE THRU 2910-EXIT             LP0034
012950         WRITE LM-OUT-RECORD                                      LP0034
012960     END-IF.                                                      LP0034
012970 2905-EXIT.                                                       LP0034
012980     EXIT.                                                        LP0034
012990*                                                                 LP0034
013000 2910-BUILD-MASTER-LINE.                                          LP0035
013010     MOVE SPACES              TO LM-OUT-RECORD.                   LP0035
013020     MOVE LT-LEDGER-ID (LT-IX)        TO LM-OUT-RECORD(1:12).     LP0035
013030     MOVE LT-ENTITY-ID (LT-IX)        TO LM-OUT-RECORD(13:12).    LP0035
013040     MOVE LT-NAME (LT-IX)             TO LM-OUT-RECORD(25:30).    LP0035
013050     MOVE LT-POSTED-FLAG (LT-IX)      TO LM-OUT-RECORD(55:1).     LP0035
013060     MOVE LT-LOCKED-FLAG (LT-IX)      TO LM-OUT-RECORD(56:1).     LP0035
013070     MOVE LT-HIDDEN-FLAG (LT-IX)      TO LM-OUT-RECORD(57:1).     LP0035
013080     MOVE LT-EARLIEST-JE-DATE (LT-IX) TO LM-OUT-RECORD(58:8).     LP0035
013090 2910-EXIT.                                                       LP0035
013100     EXIT.                                                        LP0035
013110*                                                                 LP0035
013120***************************************************************  LP0036
013130*    3000-PRODUCE-LEDGER-REPORT -- CR0944: DRIVEN OFF THE ENTITY  LP0036
013140*    TABLE, NOT THE MASTER-FILE ORDER, SO AN ENTITY WITH NO       LP0036
013150*    SURVIVING LEDGERS STILL PRINTS A ZERO-COUNT FOOTER LINE.     LP0036
013160*    HIDDEN LEDGERS ARE LISTED BUT FLAGGED -- "VISIBLE" IS A      LP0036
013170*    REPORTED COUNT, NOT AN EXCLUSION (BUSINESS RULE 5).          LP0036
013180***************************************************************  LP0036
013190 3000-PRODUCE-LEDGER-REPORT.                                      LP0036
013200     MOVE ZERO TO WS-ENTITY-IX.                                  LP0036
013210     PERFORM 3005-PROCESS-ONE-ENTITY THRU 3005-EXIT               LP0036
013220             UNTIL WS-ENTITY-IX > WS-ENTITY-COUNT.                LP0036
013230     PERFORM 3030-WRITE-REPORT-FOOTER THRU 3030-EXIT.             LP0036
013240 3090-REPORT-EXIT.                                                LP0036
013250     EXIT.                                                        LP0036
013260*                                                                 LP0036
013270***************************************************************  LP0036
013280*    3005/3007 -- PARAGRAPH-PERFORM REPLACEMENT FOR THE OLD       LP0036
013290*    INLINE PERFORM VARYING NESTING (RMD 11/14/06, NO CR --       LP0036
013300*    STYLE CLEANUP ONLY, LOGIC UNCHANGED).                        LP0036
013310***************************************************************  LP0036
013320 3005-PROCESS-ONE-ENTITY.                                         LP0036
013330     ADD 1 TO WS-ENTITY-IX.                                       LP0036
013340     IF WS-ENTITY-IX > WS-ENTITY-COUNT                            LP0036
013350         GO TO 3005-EXIT                                          LP0036
013360     END-IF.                                                      LP0036
013370     SET ET-IX TO WS-ENTITY-IX.                                   LP0036
013380     MOVE SPACES TO LDR-ENTITY-HDR.                                LP0036
013390     MOVE ET-ENTITY-ID (ET-IX) TO LDR-EH-ENTITY-ID.                LP0036
013400     MOVE ET-NAME (ET-IX)      TO LDR-EH-ENTITY-NAME.              LP0036
013410     WRITE LEDGER-REPORT-LINE FROM LDR-ENTITY-HDR AFTER 2.         LP0036
013420     WRITE LEDGER-REPORT-LINE FROM LDR-COLUMN-HDR AFTER 1.         LP0036
013430     MOVE ZERO TO ET-LEDGER-CT (ET-IX)                             LP0036
013440                  ET-POSTED-CT (ET-IX)                             LP0036
013450                  ET-LOCKED-CT (ET-IX)                              LP0036
013460                  ET-HIDDEN-CT (ET-IX)                             LP0036
013470                  ET-VISIBLE-CT (ET-IX).                           LP0036
013480     MOVE ZERO TO WS-LEDGER-IX.                                    LP0036
013490     PERFORM 3007-CHECK-ONE-LEDGER THRU 3007-EXIT                  LP0036
013500             UNTIL WS-LEDGER-IX > WS-LEDGER-COUNT.                 LP0036
013510     PERFORM 3020-WRITE-ENTITY-FOOTER THRU 3020-EXIT.              LP0036
013520     ADD ET-LEDGER-CT (ET-IX)  TO GT-LEDGER-CT.                    LP0036
013530     ADD ET-POSTED-CT (ET-IX)  TO GT-POSTED-CT.                    LP0036
013540     ADD ET-LOCKED-CT (ET-IX)  TO GT-LOCKED-CT.                    LP0036
013550     ADD ET-HIDDEN-CT (ET-IX)  TO GT-HIDDEN-CT.                    LP0036
013560     ADD ET-VISIBLE-CT (ET-IX) TO GT-VISIBLE-CT.                   LP0036
013570 3005-EXIT.                                                        LP0036
013580     EXIT.                                                         LP0036
013590*                                                                  LP0036
013600 3007-CHECK-ONE-LEDGER.                                            LP0036
013610     ADD 1 TO WS-LEDGER-IX.                                        LP0036
013620     IF WS-LEDGER-IX > WS-LEDGER-COUNT                             LP0036
013630         GO TO 3007-EXIT                                           LP0036
013640     END-IF.                                                       LP0036
013650     SET LT-IX TO WS-LEDGER-IX.                                    LP0036
013660     IF NOT LT-IS-DELETED (LT-IX)                                  LP0036
013670         AND LT-ENTITY-ID (LT-IX) = ET-ENTITY-ID (ET-IX)           LP0036
013680         PERFORM 3010-WRITE-DETAIL THRU 3010-EXIT                  LP0036
013690     END-IF.                                                       LP0036
013700 3007-EXIT.                                                        LP0036
013710     EXIT.                                                         LP0036
013720*                                                                  LP0036
013730 3010-WRITE-DETAIL.                                               LP0037
013740     ADD 1 TO ET-LEDGER-CT (ET-IX).                              LP0037
013750     IF LT-IS-POSTED (LT-IX) ADD 1 TO ET-POSTED-CT (ET-IX) END-IF. LP0037
013760     IF LT-IS-LOCKED (LT-IX) ADD 1 TO ET-LOCKED-CT (ET-IX) END-IF. LP0037
013770     IF LT-IS-HIDDEN (LT-IX)                                      LP0037
013780         ADD 1 TO ET-HIDDEN-CT (ET-IX)                            LP0037
013790     ELSE                                                         LP0037
013800         ADD 1 TO ET-VISIBLE-CT (ET-IX)                           LP0037
013810     END-IF.                                                      LP0037
013820     MOVE SPACES           TO LDR-DETAIL-LINE.                    LP0037
013830     MOVE LT-LEDGER-ID (LT-IX) TO LDR-D-LEDGER-ID.                LP0037
013840     MOVE LT-NAME (LT-IX)      TO LDR-D-NAME.                     LP0037
013850     MOVE LT-POSTED-FLAG (LT-IX) TO LDR-D-POSTED.                 LP0037
013860     MOVE LT-LOCKED-FLAG (LT-IX) TO LDR-D-LOCKED.                 LP0037
013870     MOVE LT-HIDDEN-FLAG (LT-IX) TO LDR-D-HIDDEN.                 LP0037
013880     WRITE LEDGER-REPORT-LINE FROM LDR-DETAIL-LINE.               LP0037
013890 3010-EXIT.                                                       LP0037
013900     EXIT.                                                        LP0037
013910*                                                                 LP0037
013920 3020-WRITE-ENTITY-FOOTER.                                        LP0038
013930     MOVE SPACES TO LDR-ENTITY-FOOTER.                            LP0038
013940     MOVE ET-LEDGER-CT  (ET-IX) TO LDR-EF-LEDGER-CT.              LP0038
013950     MOVE ET-POSTED-CT  (ET-IX) TO LDR-EF-POSTED-CT.              LP0038
013960     MOVE ET-LOCKED-CT  (ET-IX) TO LDR-EF-LOCKED-CT.              LP0038
013970     MOVE ET-HIDDEN-CT  (ET-IX) TO LDR-EF-HIDDEN-CT.              LP0038
013980     MOVE ET-VISIBLE-CT (ET-IX) TO LDR-EF-VISIBLE-CT.             LP0038
013990     WRITE LEDGER-REPORT-LINE FROM LDR-ENTITY-FOOTER AFTER 1.     LP0038
014000 3020-EXIT.                                                       LP0038
014010     EXIT.                                                        LP0038
014020*                                                                 LP0038
014030 3030-WRITE-REPORT-FOOTER.                                        LP0039
014040     MOVE SPACES TO LDR-REPORT-FOOTER.                            LP0039
014050     MOVE GT-LEDGER-CT  TO LDR-GF-LEDGER-CT.                      LP0039
014060     MOVE GT-POSTED-CT  TO LDR-GF-POSTED-CT.                      LP0039
014070     MOVE GT-LOCKED-CT  TO LDR-GF-LOCKED-CT.                      LP0039
014080     MOVE GT-HIDDEN-CT  TO LDR-GF-HIDDEN-CT.                      LP0039
014090     MOVE GT-VISIBLE-CT TO LDR-GF-VISIBLE-CT.                     LP0039
014100     WRITE LEDGER-REPORT-LINE FROM LDR-REPORT-FOOTER AFTER 2.     LP0039
014110     MOVE SPACES TO LDR-ACTION-FOOTER.                            LP0039
014120     MOVE NUM-ACTIONS-APPLIED  TO LDR-AF-APPLIED-CT.              LP0039
014130     MOVE NUM-ACTIONS-REJECTED TO LDR-AF-REJECTED-CT.             LP0039
014140     WRITE LEDGER-REPORT-LINE FROM LDR-ACTION-FOOTER AFTER 1.     LP0039
014150 3030-EXIT.                                                       LP0039
014160     EXIT.                                                        LP0039
014170