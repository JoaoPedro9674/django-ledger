000100****************************************************************  SV0001
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               SV0001
000300* ALL RIGHTS RESERVED                                             SV0001
000400****************************************************************  SV0001
000500 IDENTIFICATION DIVISION.                                         SV0001
000600****************************************************************  SV0001
000700 PROGRAM-ID.      STGIMPV.                                        SV0001
000800 AUTHOR.          D STOUT.                                        SV0001
000900 INSTALLATION.    GENERAL LEDGER SYSTEMS GROUP.                   SV0001
001000 DATE-WRITTEN.    JULY 1989.                                      SV0001
001100 DATE-COMPILED.                                                   SV0001
001200 SECURITY.        NONE.                                           SV0001
001300*                                                                 SV0001
001400****************************************************************  SV0002
001500*                                                                *  SV0002
001600*   MODULE NAME = STGIMPV                                        *  SV0002
001700*                                                                *  SV0002
001800*   DESCRIPTIVE NAME = STAGED BANK-FEED TRANSACTION IMPORT        *  SV0002
001900*                      VALIDATOR AND RECONCILIATION REPORT       *  SV0002
002000*                                                                *  SV0002
002100*   FUNCTION =  READS THE STAGED-TRANSACTION FILE, SORTED BY     *  SV0002
002200*               IMPORT JOB AND THEN BY TRANSACTION ID WITH       *  SV0002
002300*               EACH PARENT TRANSACTION IMMEDIATELY FOLLOWED BY  *  SV0002
002400*               ITS OWN SPLIT CHILDREN, AND VALIDATES EACH       *  SV0002
002500*               TRANSACTION AGAINST THE CHART-OF-ACCOUNTS ROLE   *  SV0002
002600*               TABLE AND THE SPLIT-RECONCILIATION RULES.        *  SV0002
002700*               PRODUCES A PER-JOB RECONCILIATION REPORT WITH    *  SV0002
002800*               GRAND TOTALS AND WRITES REJECTED TRANSACTIONS TO *  SV0002
002900*               THE SHARED REJECT FILE.                          *  SV0002
003000*                                                                *  SV0002
003100*      DEPENDENCIES = NONE                                       *  SV0002
003200*                                                                *  SV0002
003300*      INPUT  = IMPORT-JOB-FILE  -- JOB HEADERS, ANY ORDER        *  SV0002
003400*               STAGED-TXN-FILE  -- TRANSACTIONS, JOB/TXN-ID     *  SV0002
003500*                                   ORDER, PARENTS BEFORE THEIR  *  SV0002
003600*                                   OWN CHILDREN                 *  SV0002
003700*                                                                *  SV0002
003800*      OUTPUT = IMPORT-REPORT-FILE -- RECONCILIATION LISTING     *  SV0002
003900*               REJECT-FILE         -- REJECTED TRANSACTIONS     *  SV0002
004000*                                                                *  SV0002
004100****************************************************************  SV0002
004200*                                                                   SV0002
004300*    C H A N G E   L O G                                           SV0003
004400*                                                                   SV0003
004500*    DATE       BY    REQUEST     DESCRIPTION                       SV0003
004600*    --------   ----  ----------  ------------------------------    SV0003
004700*    07/18/89   DS    INITIAL     ORIGINAL CODING.                  SV0003
004800*    02/02/91   JCC   CR0201      ADDED THE SPLIT-CHILD LOOKAHEAD    SV0003
004900*                                 BUFFERING SO A PARENT'S DETAIL     SV0003
005000*                                 LINE CAN SHOW SPLIT(N) ONCE ALL    SV0003
005100*                                 OF ITS CHILDREN HAVE BEEN SEEN.    SV0003
005200*    08/09/93   MKT   CR0388      ACCOUNT-ROLE TABLE EXPANDED TO     SV0003
005300*                                 THE FULL 56-CODE CHART OF         SV0003
005400*                                 ACCOUNTS TAXONOMY.  ROOT-LEVEL     SV0003
005500*                                 CODES MARKED NOT ASSIGNABLE.       SV0003
005600*    04/11/96   JCC   CR0455      REOPENED-JOB CHECK ADDED -- A      SV0003
005700*                                 JOB HEADER ALREADY FLAGGED         SV0003
005800*                                 COMPLETE THAT STILL HAS UNASSIGNED SV0003
005900*                                 OR UNRECONCILED ITEMS IS NOW       SV0003
006000*                                 WRITTEN TO THE REJECT FILE.        SV0003
006100*    05/18/98   MKT   CR0733      PREP FOR YEAR 2000 -- CONFIRMED    SV0003
006200*                                 ST-DATE-POSTED IS ALREADY A FULL   SV0003
006300*                                 FOUR-DIGIT YEAR.  NO WINDOWING     SV0003
006400*                                 LOGIC REQUIRED.  REGRESSION RUN    SV0003
006500*                                 CLEAN FOR 1999/2000/2001 DATA.     SV0003
006600*    02/27/99   JCC   CR0733A     Y2K SIGN-OFF.                      SV0003
006700*    09/19/02   RMD   CR0901      JOB TABLE SEARCH CHANGED FROM      SV0003
006800*                                 LINEAR TO SEARCH ALL.              SV0003
006810*    03/11/04   RMD   CR0958      RE-COLUMNED WS-ROLE-TABLE-VALUES -- SV0003
006820*                                 ROOT_LIABILITIES, EQ_STOCK_COMMON,  SV0003
006830*                                 EX_DEPRECIATION AND EX_AMORTIZATION SV0003
006840*                                 WERE HAND-TYPED ONE COLUMN WIDE SO  SV0003
006850*                                 RT-CATEGORY CAME OUT SHIFTED.       SV0003
006860*                                 ROOT_LIABILITIES WAS THEREFORE NOT  SV0003
006870*                                 MATCHING RT-IS-ROOT AND WAS BEING   SV0003
006880*                                 ACCEPTED AS AN ASSIGNABLE ROLE.     SV0003
006890*                                 RE-VERIFIED ALL 56 ENTRIES AGAINST  SV0003
006895*                                 THE 30/12 CODE-CATEGORY SPLIT.      SV0003
006900*    11/18/05   RMD   CR0959      2100-PROCESS-TXN WAS CHARGING A        SV0003
006910*                                 NO-JOB ORPHAN'S REJECT TO JA-ERROR-CT  SV0003
006920*                                 BEFORE ANY JOB WAS EVER CURRENT -- THE SV0003
006930*                                 ERROR SILENTLY LANDED ON WHATEVER JOB  SV0003
006940*                                 FLUSHED NEXT.  2290-REJECT-TXN NOW     SV0003
006950*                                 SKIPS JA-ERROR-CT FOR REASON NO-JOB SO SV0003
006960*                                 THE ORPHAN STAYS EXCLUDED FROM TOTALS. SV0003
006970*    11/18/05   RMD   CR0960      2300-VALIDATE-CHILD NEVER COMPARED     SV0003
006980*                                 ST-PARENT-TXN-ID TO THE BUFFERED       SV0003
006990*                                 PARENT -- A CHILD WAS ACCEPTED PURELY  SV0003
007000*                                 ON FILE POSITION.  NOW REJECTED        SV0003
007010*                                 BAD-PARENT WHEN IT DOES NOT MATCH      SV0003
007020*                                 BP-TXN-ID.                             SV0003
007030*    11/18/05   RMD   CR0962      WS-FOUND-JOB-IX/WS-FOUND-ROLE-IX       SV0003
007040*                                 MOVED OUT OF WORK-VARIABLES TO         SV0003
007050*                                 STANDALONE 77-LEVELS PER SHOP          SV0003
007060*                                 STANDARDS -- NEITHER ONE IS PART       SV0003
007070*                                 OF ANY LARGER GROUP.                   SV0003
007080*    11/18/05   RMD   CR0963      2210-FIND-JOB REVERTED FROM SEARCH     SV0003
007090*                                 ALL BACK TO LINEAR -- THE IMPORT       SV0003
007100*                                 JOB FILE IS NOT GUARANTEED TO ARRIVE   SV0003
007110*                                 IN ASCENDING JOB-ID ORDER (CR0901'S    SV0003
007120*                                 ASSUMPTION), SO A VALID JOB COULD BE   SV0003
007130*                                 MISSED AND ITS TRANSACTIONS WRONGLY    SV0003
007140*                                 REJECTED NO-JOB.                       SV0003
007150****************************************************************  SV0003
007160                                                                   SV0003
007170 ENVIRONMENT DIVISION.                                            SV0004
007180****************************************************************  SV0004
007190 CONFIGURATION SECTION.                                           SV0004
007200 SOURCE-COMPUTER.  IBM-370.                                       SV0004
007210 OBJECT-COMPUTER.  IBM-370.                                       SV0004
007220 SPECIAL-NAMES.                                                   SV0004
007230     C01 IS TOP-OF-FORM.                                          SV0004
007240                                                                   SV0004
007250 INPUT-OUTPUT SECTION.                                            SV0004
007260 FILE-CONTROL.                                                    SV0004
007270                                                                   SV0004
007280     SELECT IMPORT-JOB-FILE      ASSIGN TO IMPJOB                 SV0005
007290         ORGANIZATION IS LINE SEQUENTIAL                          SV0005
007300         FILE STATUS  IS WS-JOB-STATUS.                           SV0005
007310                                                                   SV0005
007320     SELECT STAGED-TXN-FILE      ASSIGN TO STGTXN                 SV0005
007330         ORGANIZATION IS LINE SEQUENTIAL                          SV0005
007340         FILE STATUS  IS WS-TXN-STATUS.                           SV0005
007350                                                                   SV0005
007360     SELECT IMPORT-REPORT-FILE   ASSIGN TO IMPRPT                 SV0005
007370         ORGANIZATION IS LINE SEQUENTIAL                          SV0005
007380         FILE STATUS  IS WS-REPORT-STATUS.                        SV0005
007390                                                                   SV0005
007400     SELECT REJECT-FILE          ASSIGN TO REJFILE                SV0005
007410         ORGANIZATION IS LINE SEQUENTIAL                          SV0005
007420         FILE STATUS  IS WS-REJECT-STATUS.                        SV0005
007430                                                                   SV0005
007440 DATA DIVISION.                                                   SV0006
007450****************************************************************  SV0006
007460 FILE SECTION.                                                   SV0006
007470                                                                   SV0006
007480 FD  IMPORT-JOB-FILE                                             SV0006
007490     RECORDING MODE IS F.                                        SV0006
007500 COPY JOBCPY.                                                     SV0006
007510                                                                   SV0006
007520 FD  STAGED-TXN-FILE                                             SV0006
007530     RECORDING MODE IS F.                                        SV0006
007540 COPY STGCPY.                                                     SV0006
007550                                                                   SV0006
007560 FD  IMPORT-REPORT-FILE                                          SV0006
007570     RECORDING MODE IS F.                                        SV0006
007580 01  IMPORT-REPORT-LINE          PIC X(132).                      SV0006
007590                                                                   SV0006
007600 FD  REJECT-FILE                                                 SV0006
007610     RECORDING MODE IS F.                                        SV0006
007620 COPY REJCPY.                                                     SV0006
007630                                                                   SV0006
007640 WORKING-STORAGE SECTION.                                         SV0007
007650****************************************************************  SV0007
007660*                                                                 SV0007
007670 01  SYSTEM-DATE-AND-TIME.                                       SV0007
007680     05  CURRENT-DATE.                                           SV0007
007690         10  CURRENT-YEAR            PIC 9(4).                   SV0007
007700         10  CURRENT-MONTH           PIC 9(2).                   SV0007
007710         10  CURRENT-DAY             PIC 9(2).                   SV0007
007720*                                                                 SV0007
007730*        JCC 98/11/30 Y2K REVIEW -- KEPT THE OLD TWO-DIGIT-YEAR   SV0007
007740*        REDEFINITION BELOW FOR THE DOWNSTREAM JOB-LOG SCRAPER    SV0007
007750*        THAT STILL PARSES AN 6-DIGIT RUN DATE OUT OF OUR DISPLAY SV0007
007760*        LINE.  CURRENT-YEAR ABOVE REMAINS THE FULL 4-DIGIT YEAR. SV0007
007770     05  CURRENT-DATE-2-DIGIT REDEFINES CURRENT-DATE.            SV0007
007780         10  CURRENT-CENTURY         PIC 9(2).                   SV0007
007790         10  CURRENT-YY              PIC 9(2).                   SV0007
007800         10  CURRENT-MM              PIC 9(2).                   SV0007
007810         10  CURRENT-DD              PIC 9(2).                   SV0007
007820*                                                                 SV0007
007830 01  WS-FIELDS.                                                  SV0008
007840     05  WS-JOB-STATUS           PIC X(02) VALUE SPACES.         SV0008
007850     05  WS-TXN-STATUS           PIC X(02) VALUE SPACES.         SV0008
007860     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.         SV0008
007870     05  WS-REJECT-STATUS        PIC X(02) VALUE SPACES.         SV0008
007880     05  WS-JOB-EOF              PIC X(01) VALUE 'N'.            SV0008
007890     05  WS-TXN-EOF              PIC X(01) VALUE 'N'.            SV0008
007900         88  WS-NO-MORE-TXNS         VALUE 'Y'.                  SV0008
007910     05  WS-FIRST-TXN-SW         PIC X(01) VALUE 'Y'.            SV0008
007920         88  WS-FIRST-TXN             VALUE 'Y'.                 SV0008
007930     05  WS-PARENT-BUFFERED-SW   PIC X(01) VALUE 'N'.            SV0008
007940         88  WS-PARENT-IS-BUFFERED    VALUE 'Y'.                 SV0008
007950*                                                                 SV0008
007960 01  WORK-VARIABLES.                                             SV0009
007970     05  WS-JOB-IX               PIC S9(4)  COMP.                SV0009
007980     05  WS-CURRENT-JOB-IX       PIC S9(4)  COMP.                SV0009
007990*                                                                 SV0009
008000*    RMD 11/18/05 CR0962: WS-FOUND-JOB-IX/WS-FOUND-ROLE-IX PULLED SV0009
008010*    OUT AS STANDALONE 77-LEVELS -- EACH HOLDS THE RESULT OF ONE  SV0009
008020*    SEARCH AND ANSWERS TO NOTHING ELSE IN THIS GROUP.            SV0009
008030 77  WS-FOUND-JOB-IX             PIC S9(4)  COMP.                SV0009
008040 77  WS-FOUND-ROLE-IX            PIC S9(4)  COMP.                SV0009
008050*                                                                 SV0009
008060 01  CURRENT-JOB-KEY-WORK.                                       SV0010
008070     05  WS-CURRENT-JOB-ID       PIC X(12) VALUE SPACES.         SV0010
008080     05  WS-JOB-COMPLETE-FLAG    PIC X(01) VALUE 'N'.            SV0010
008090*                                                                 SV0010
008100 01  ROLE-VALIDATION-WORK.                                       SV0010
008110     05  WS-ROLE-CANDIDATE       PIC X(30) VALUE SPACES.         SV0010
008120     05  WS-ROLE-CANDIDATE-AMT   PIC S9(13)V99 COMP-3 VALUE +0.  SV0010
008130     05  WS-CHILD-CT-ED          PIC Z9.                        SV0010
008140*                                                                 SV0010
008150***************************************************************  SV0011
008160*    BUFFERED PARENT -- THE MOST RECENTLY READ PARENT RECORD,    *  SV0011
008170*    HELD UNTIL EITHER THE NEXT PARENT, OR THE JOB BREAK,        *  SV0011
008180*    TELLS US WHETHER IT HAD ANY SPLIT CHILDREN.                 *  SV0011
008190***************************************************************  SV0011
008200 01  BUFFERED-PARENT.                                            SV0011
008210     05  BP-TXN-ID               PIC X(12).                      SV0011
008220     05  BP-DATE-POSTED          PIC 9(08).                      SV0011
008230     05  BP-AMOUNT               PIC S9(13)V99 COMP-3.           SV0011
008240     05  BP-AMOUNT-SPLIT         PIC S9(13)V99 COMP-3.           SV0011
008250     05  BP-ACCOUNT-ROLE         PIC X(30).                      SV0011
008260     05  BP-CHILD-CT             PIC S9(7)  COMP-3 VALUE +0.     SV0011
008270     05  BP-CHILD-SPLIT-SUM      PIC S9(13)V99 COMP-3 VALUE +0.  SV0011
008280*                                                                 SV0011
008290***************************************************************  SV0012
008300*    PER-JOB CONTROL-BREAK ACCUMULATORS.                         *  SV0012
008310***************************************************************  SV0012
008320 01  JOB-ACCUMULATORS.                                           SV0012
008330     05  JA-PARENT-CT            PIC S9(7)  COMP-3 VALUE +0.     SV0012
008340     05  JA-CHILD-CT             PIC S9(7)  COMP-3 VALUE +0.     SV0012
008350     05  JA-ERROR-CT             PIC S9(7)  COMP-3 VALUE +0.     SV0012
008360     05  JA-PARENT-AMT-TOTAL     PIC S9(13)V99 COMP-3 VALUE +0.  SV0012
008370     05  JA-ASSIGNED-AMT-TOTAL   PIC S9(13)V99 COMP-3 VALUE +0.  SV0012
008380     05  JA-ALL-ASSIGNED-SW      PIC X(01) VALUE 'Y'.            SV0012
008390         88  JA-ALL-ASSIGNED          VALUE 'Y'.                 SV0012
008400*                                                                 SV0012
008410 01  GRAND-TOTAL-COUNTERS.                                       SV0013
008420     05  GT-JOBS-READ            PIC S9(7)  COMP-3 VALUE +0.     SV0013
008430     05  GT-JOBS-COMPLETE        PIC S9(7)  COMP-3 VALUE +0.     SV0013
008440     05  GT-TOTAL-AMOUNT         PIC S9(13)V99 COMP-3 VALUE +0.  SV0013
008450     05  GT-TOTAL-ERRORS         PIC S9(7)  COMP-3 VALUE +0.     SV0013
008460*                                                                 SV0013
008470 01  REASON-CODE-WORK.                                           SV0014
008480     05  WS-REASON-CODE          PIC X(18) VALUE SPACES.         SV0014
008490         88  WS-NO-REJECT             VALUE SPACES.              SV0014
008500*                                                                 SV0014
008510***************************************************************  SV0015
008520*    IMPORT-JOB TABLE, KEYED ON IJ-JOB-ID.                       *  SV0015
008530***************************************************************  SV0015
008540 01  JOB-TABLE-CONTROL.                                          SV0015
008550     05  WS-JOB-COUNT            PIC S9(4)  COMP  VALUE +0.      SV0015
008560*    RMD 11/18/05 CR0963: ASCENDING KEY DROPPED -- 2210-FIND-JOB SV0015
008570*    NOW SEARCHES LINEARLY; SEE THAT PARAGRAPH.                  SV0015
008580     05  JOB-TABLE OCCURS 3000 TIMES                             SV0015
008590                 INDEXED BY JT-IX.                                 SV0015
008600         10  JT-JOB-ID               PIC X(12).                  SV0015
008610         10  JT-BANK-ACCT-ID         PIC X(12).                  SV0015
008620         10  JT-DESCRIPTION          PIC X(40).                  SV0015
008630         10  JT-COMPLETED-FLAG       PIC X(01).                  SV0015
008640             88  JT-ALREADY-COMPLETE      VALUE 'Y'.              SV0015
008650*                                                                 SV0015
008660*        ALTERNATE VIEW USED TO RE-KEY THE TABLE FROM THE INPUT   SV0016
008670*        RECORD IN ONE GROUP MOVE AT 1000-LOAD-JOBS.              SV0016
008680     05  JOB-TABLE-ALPHA REDEFINES JOB-TABLE                      SV0016
008690                 OCCURS 3000 TIMES INDEXED BY JTA-IX.              SV0016
008700         10  JTA-KEY-AND-DESC        PIC X(64).                  SV0016
008710         10  JTA-FLAG                PIC X(01).                  SV0016
008720*                                                                 SV0016
008730***************************************************************  SV0017
008740*    3600-VALIDATE-ROLE  --  CR0388: 56-CODE CHART-OF-ACCOUNTS    *  SV0017
008750*    ROLE TAXONOMY.  ROOT-LEVEL CODES ARE NOT ASSIGNABLE TO A     *  SV0017
008760*    STAGED TRANSACTION -- THEY ARE REJECTED AS BAD-ROLE.         *  SV0017
008770*    RMD 03/11/04 CR0958: EACH LITERAL BELOW IS COLS 1-30 CODE /   SV0017
008780*    COLS 31-42 CATEGORY.  A ONE-COLUMN TYPO HERE WILL SHIFT      SV0017
008790*    RT-CATEGORY AND SILENTLY DEFEAT THE RT-IS-ROOT TEST BELOW -- SV0017
008800*    CHECK COLUMN ALIGNMENT BEFORE ADDING OR CHANGING AN ENTRY.   SV0017
008810***************************************************************  SV0017
008820 01  WS-ROLE-TABLE-VALUES.                                       SV0017
008830     05  FILLER  PIC X(42)                                       SV0017
008840             VALUE 'asset_ca_cash                 ASSETS      '. SV0017
008850     05  FILLER  PIC X(42)                                       SV0017
008860             VALUE 'asset_ca_mkt_sec              ASSETS      '. SV0017
008870     05  FILLER  PIC X(42)                                       SV0017
008880             VALUE 'asset_ca_recv                 ASSETS      '. SV0017
008890     05  FILLER  PIC X(42)                                       SV0017
008900             VALUE 'asset_ca_inv                  ASSETS      '. SV0017
008910     05  FILLER  PIC X(42)                                       SV0017
008920             VALUE 'asset_ca_uncoll               ASSETS      '. SV0017
008930     05  FILLER  PIC X(42)                                       SV0017
008940             VALUE 'asset_ca_prepaid              ASSETS      '. SV0017
008950     05  FILLER  PIC X(42)                                       SV0017
008960             VALUE 'asset_ca_other                ASSETS      '. SV0017
008970     05  FILLER  PIC X(42)                                       SV0017
008980             VALUE 'asset_lti_notes               ASSETS      '. SV0017
008990     05  FILLER  PIC X(42)                                       SV0017
009000             VALUE 'asset_lti_land                ASSETS      '. SV0017
009010     05  FILLER  PIC X(42)                                       SV0017
009020             VALUE 'asset_lti_sec                 ASSETS      '. SV0017
009030     05  FILLER  PIC X(42)                                       SV0017
009040             VALUE 'asset_ppe_build               ASSETS      '. SV0017
009050     05  FILLER  PIC X(42)                                       SV0018
009060             VALUE 'asset_ppe_build_accum_depr    ASSETS      '. SV0018
009070     05  FILLER  PIC X(42)                                       SV0018
009080             VALUE 'asset_ppe_plant               ASSETS      '. SV0018
009090     05  FILLER  PIC X(42)                                       SV0018
009100             VALUE 'asset_ppe_plant_depr          ASSETS      '. SV0018
009110     05  FILLER  PIC X(42)                                       SV0018
009120             VALUE 'asset_ppe_equip               ASSETS      '. SV0018
009130     05  FILLER  PIC X(42)                                       SV0018
009140             VALUE 'asset_ppe_equip_accum_depr    ASSETS      '. SV0018
009150     05  FILLER  PIC X(42)                                       SV0018
009160             VALUE 'asset_ia                      ASSETS      '. SV0018
009170     05  FILLER  PIC X(42)                                       SV0018
009180             VALUE 'asset_ia_accum_amort          ASSETS      '. SV0018
009190     05  FILLER  PIC X(42)                                       SV0018
009200             VALUE 'asset_adjustment              ASSETS      '. SV0018
009210     05  FILLER  PIC X(42)                                       SV0019
009220             VALUE 'lia_cl_acc_payable            LIABILITIES '. SV0019
009230     05  FILLER  PIC X(42)                                       SV0019
009240             VALUE 'lia_cl_wages_payable          LIABILITIES '. SV0019
009250     05  FILLER  PIC X(42)                                       SV0019
009260             VALUE 'lia_cl_int_payable            LIABILITIES '. SV0019
009270     05  FILLER  PIC X(42)                                       SV0019
009280             VALUE 'lia_cl_taxes_payable          LIABILITIES '. SV0019
009290     05  FILLER  PIC X(42)                                       SV0019
009300             VALUE 'lia_cl_st_notes_payable       LIABILITIES '. SV0019
009310     05  FILLER  PIC X(42)                                       SV0019
009320             VALUE 'lia_cl_ltd_mat                LIABILITIES '. SV0019
009330     05  FILLER  PIC X(42)                                       SV0019
009340             VALUE 'lia_cl_def_rev                LIABILITIES '. SV0019
009350     05  FILLER  PIC X(42)                                       SV0019
009360             VALUE 'lia_cl_other                  LIABILITIES '. SV0019
009370     05  FILLER  PIC X(42)                                       SV0019
009380             VALUE 'lia_ltl_notes                 LIABILITIES '. SV0019
009390     05  FILLER  PIC X(42)                                       SV0020
009400             VALUE 'lia_ltl_bonds                 LIABILITIES '. SV0020
009410     05  FILLER  PIC X(42)                                       SV0020
009420             VALUE 'lia_ltl_mortgage              LIABILITIES '. SV0020
009430     05  FILLER  PIC X(42)                                       SV0020
009440             VALUE 'eq_capital                    EQUITY      '. SV0020
009450     05  FILLER  PIC X(42)                                       SV0020
009460             VALUE 'eq_stock_common               EQUITY      '. SV0020
009470     05  FILLER  PIC X(42)                                       SV0020
009480             VALUE 'eq_stock_preferred            EQUITY      '. SV0020
009490     05  FILLER  PIC X(42)                                       SV0020
009500             VALUE 'eq_adjustment                 EQUITY      '. SV0020
009510     05  FILLER  PIC X(42)                                       SV0020
009520             VALUE 'eq_dividends                  EQUITY      '. SV0020
009530     05  FILLER  PIC X(42)                                       SV0021
009540             VALUE 'in_operational                EQUITY      '. SV0021
009550     05  FILLER  PIC X(42)                                       SV0021
009560             VALUE 'in_passive                    EQUITY      '. SV0021
009570     05  FILLER  PIC X(42)                                       SV0021
009580             VALUE 'in_interest                   EQUITY      '. SV0021
009590     05  FILLER  PIC X(42)                                       SV0021
009600             VALUE 'in_gain_loss                  EQUITY      '. SV0021
009610     05  FILLER  PIC X(42)                                       SV0021
009620             VALUE 'in_other                      EQUITY      '. SV0021
009630     05  FILLER  PIC X(42)                                       SV0021
009640             VALUE 'cogs_regular                  EQUITY      '. SV0021
009650     05  FILLER  PIC X(42)                                       SV0021
009660             VALUE 'ex_regular                    EQUITY      '. SV0021
009670     05  FILLER  PIC X(42)                                       SV0022
009680             VALUE 'ex_interest_st                EQUITY      '. SV0022
009690     05  FILLER  PIC X(42)                                       SV0022
009700             VALUE 'ex_interest                   EQUITY      '. SV0022
009710     05  FILLER  PIC X(42)                                       SV0022
009720             VALUE 'ex_taxes                      EQUITY      '. SV0022
009730     05  FILLER  PIC X(42)                                       SV0022
009740             VALUE 'ex_capital                    EQUITY      '. SV0022
009750     05  FILLER  PIC X(42)                                       SV0022
009760             VALUE 'ex_depreciation               EQUITY      '. SV0022
009770     05  FILLER  PIC X(42)                                       SV0022
009780             VALUE 'ex_amortization               EQUITY      '. SV0022
009790     05  FILLER  PIC X(42)                                       SV0023
009800             VALUE 'ex_other                      EQUITY      '. SV0023
009810     05  FILLER  PIC X(42)                                       SV0023
009820             VALUE 'root_coa                      ROOT        '. SV0023
009830     05  FILLER  PIC X(42)                                       SV0023
009840             VALUE 'root_assets                   ROOT        '. SV0023
009850     05  FILLER  PIC X(42)                                       SV0023
009860             VALUE 'root_liabilities              ROOT        '. SV0023
009870     05  FILLER  PIC X(42)                                       SV0023
009880             VALUE 'root_capital                  ROOT        '. SV0023
009890     05  FILLER  PIC X(42)                                       SV0023
009900             VALUE 'root_income                   ROOT        '. SV0023
009910     05  FILLER  PIC X(42)                                       SV0024
009920             VALUE 'root_cogs                     ROOT        '. SV0024
009930     05  FILLER  PIC X(42)                                       SV0024
009940             VALUE 'root_expenses                 ROOT        '. SV0024
009950 01  WS-ROLE-TABLE REDEFINES WS-ROLE-TABLE-VALUES.                SV0024
009960     05  RT-ENTRY OCCURS 56 TIMES INDEXED BY RT-SEARCH-IX.        SV0024
009970         10  RT-ROLE-CODE            PIC X(30).                  SV0024
009980         10  RT-CATEGORY             PIC X(12).                  SV0024
009990             88  RT-IS-ROOT               VALUE 'ROOT        '.  SV0024
010000*                                                                 SV0024
010010*        *******************                                     SV0025
010020*            report lines                                       SV0025
010030*        *******************                                     SV0025
010040 COPY IMPRCPY.                                                    SV0025
010050*                                                                 SV0025
010060***************************************************************  SV0026
010070 PROCEDURE DIVISION.                                             SV0026
010080***************************************************************  SV0026
010090                                                                 SV0026
010100 0000-MAIN.                                                      SV0026
010110     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     SV0026
010120     DISPLAY 'STGIMPV STARTED ' CURRENT-YEAR '-' CURRENT-MONTH   SV0026
010130             '-' CURRENT-DAY.                                   SV0026
010140                                                                 SV0026
010150     PERFORM 0700-OPEN-FILES.                                   SV0026
010160     PERFORM 0800-INIT-REPORT.                                  SV0026
010170                                                                 SV0026
010180     PERFORM 1000-LOAD-JOBS THRU 1000-EXIT.                     SV0026
010190                                                                 SV0026
010200     PERFORM 2000-READ-TXN.                                     SV0026
010210     PERFORM 2100-PROCESS-TXN THRU 2100-EXIT                    SV0026
010220             UNTIL WS-NO-MORE-TXNS.                              SV0026
010230                                                                 SV0026
010240     IF NOT WS-FIRST-TXN                                         SV0026
010250         PERFORM 2500-FLUSH-PARENT THRU 2500-EXIT                SV0026
010260         PERFORM 2600-FLUSH-JOB    THRU 2600-EXIT                SV0026
010270     END-IF.                                                     SV0026
010280     PERFORM 3800-REPORT-GRAND-TOTALS THRU 3800-EXIT.            SV0026
010290                                                                 SV0026
010300     PERFORM 0790-CLOSE-FILES.                                  SV0026
010310     GOBACK.                                                    SV0026
010320                                                                 SV0026
010330 0700-OPEN-FILES.                                                SV0027
010340     OPEN INPUT  IMPORT-JOB-FILE                                 SV0027
010350                 STAGED-TXN-FILE                                 SV0027
010360          OUTPUT IMPORT-REPORT-FILE                               SV0027
010370                 REJECT-FILE.                                    SV0027
010380     IF WS-JOB-STATUS NOT = '00'                                 SV0027
010390       DISPLAY 'ERROR OPENING IMPORT JOB FILE. RC=' WS-JOB-STATUS SV0027
010400       MOVE 16 TO RETURN-CODE                                     SV0027
010410     END-IF.                                                     SV0027
010420     IF WS-TXN-STATUS NOT = '00'                                 SV0027
010430       DISPLAY 'ERROR OPENING STAGED TXN FILE. RC=' WS-TXN-STATUS SV0027
010440       MOVE 16 TO RETURN-CODE                                     SV0027
010450     END-IF.                                                     SV0027
010460*                                                                 SV0027
010470 0790-CLOSE-FILES.                                                SV0028
010480     CLOSE IMPORT-JOB-FILE                                       SV0028
010490           STAGED-TXN-FILE                                       SV0028
010500           IMPORT-REPORT-FILE                                    SV0028
010510           REJECT-FILE.                                          SV0028
010520*                                                                 SV0028
010530 0800-INIT-REPORT.                                               SV0029
010540     MOVE CURRENT-YEAR  TO IMR-T-YY.                              SV0029
010550     MOVE CURRENT-MONTH TO IMR-T-MM.                              SV0029
010560     MOVE CURRENT-DAY   TO IMR-T-DD.                              SV0029
010570     WRITE IMPORT-REPORT-LINE FROM IMR-TITLE-LINE AFTER PAGE.     SV0029
010580*                                                                 SV0029
010590***************************************************************  SV0030
010600*    1000-LOAD-JOBS -- CR0963: LOADS IN FILE ORDER.  THE IMPORT   *  SV0030
010610*    JOB FILE IS NOT GUARANTEED SORTED, SO 2210-FIND-JOB SEARCHES *  SV0030
010620*    THE TABLE LINEARLY RATHER THAN ASSUMING JOB-ID ORDER.        *  SV0030
010630***************************************************************  SV0030
010640 1000-LOAD-JOBS.                                                  SV0030
010650     READ IMPORT-JOB-FILE                                        SV0030
010660         AT END MOVE 'Y' TO WS-JOB-EOF                           SV0030
010670     END-READ.                                                   SV0030
010680     PERFORM 1010-LOAD-ONE-JOB UNTIL WS-JOB-EOF = 'Y'.             SV0030
010690 1000-EXIT.                                                       SV0030
010700     EXIT.                                                       SV0030
010710*                                                                 SV0030
010720 1010-LOAD-ONE-JOB.                                                SV0030
010730     ADD 1 TO WS-JOB-COUNT.                                        SV0030
010740     SET JT-IX TO WS-JOB-COUNT.                                    SV0030
010750     MOVE IJ-JOB-ID          TO JT-JOB-ID (JT-IX).                 SV0030
010760     MOVE IJ-BANK-ACCT-ID    TO JT-BANK-ACCT-ID (JT-IX).           SV0030
010770     MOVE IJ-DESCRIPTION     TO JT-DESCRIPTION (JT-IX).            SV0030
010780     MOVE IJ-COMPLETED-FLAG  TO JT-COMPLETED-FLAG (JT-IX).         SV0030
010790     READ IMPORT-JOB-FILE                                          SV0030
010800         AT END MOVE 'Y' TO WS-JOB-EOF                             SV0030
010810     END-READ.                                                    SV0030
010820*                                                                 SV0030
010830 2000-READ-TXN.                                                   SV0031
010840     READ STAGED-TXN-FILE                                        SV0031
010850         AT END MOVE 'Y' TO WS-TXN-EOF                            SV0031
010860     END-READ.                                                   SV0031
010870*                                                                 SV0031
010880***************************************************************  SV0032
010890*    2100-PROCESS-TXN -- CONTROL-BREAK DRIVER.  A JOB-ID CHANGE   *  SV0032
010900*    OR A NEW PARENT FORCES A FLUSH OF WHATEVER PARENT IS         *  SV0032
010910*    CURRENTLY BUFFERED, SO ITS DETAIL LINE CARRIES THE RIGHT     *  SV0032
010920*    SPLIT-CHILD COUNT.                                          *  SV0032
010930***************************************************************  SV0032
010940 2100-PROCESS-TXN.                                                SV0032
010950     PERFORM 2210-FIND-JOB THRU 2210-EXIT.                       SV0032
010960     IF WS-FOUND-JOB-IX = ZERO                                    SV0032
010970         MOVE 'NO-JOB' TO WS-REASON-CODE                          SV0032
010980         PERFORM 2290-REJECT-TXN THRU 2290-EXIT                   SV0032
010990         PERFORM 2000-READ-TXN                                   SV0032
011000         GO TO 2100-EXIT                                          SV0032
011010     END-IF.                                                      SV0032
011020     IF NOT WS-FIRST-TXN                                         SV0032
011030         AND ST-IMPORT-JOB-ID NOT = WS-CURRENT-JOB-ID              SV0032
011040         PERFORM 2500-FLUSH-PARENT THRU 2500-EXIT                 SV0032
011050         PERFORM 2600-FLUSH-JOB    THRU 2600-EXIT                 SV0032
011060     END-IF.                                                      SV0032
011070     IF WS-FIRST-TXN                                             SV0032
011080         OR ST-IMPORT-JOB-ID NOT = WS-CURRENT-JOB-ID              SV0032
011090         MOVE ST-IMPORT-JOB-ID TO WS-CURRENT-JOB-ID                SV0032
011100         MOVE WS-FOUND-JOB-IX  TO WS-CURRENT-JOB-IX                SV0032
011110         MOVE 'N'              TO WS-FIRST-TXN-SW                 SV0032
011120     END-IF.                                                      SV0032
011130     IF ST-NO-PARENT                                              SV0032
011140         PERFORM 2500-FLUSH-PARENT THRU 2500-EXIT                 SV0032
011150         PERFORM 2200-VALIDATE-PARENT THRU 2200-EXIT              SV0032
011160     ELSE                                                         SV0032
011170         PERFORM 2300-VALIDATE-CHILD THRU 2300-EXIT               SV0032
011180     END-IF.                                                      SV0032
011190     PERFORM 2000-READ-TXN.                                      SV0032
011200 2100-EXIT.                                                       SV0032
011210     EXIT.                                                       SV0032
011220*                                                                 SV0032
011230 2210-FIND-JOB.                                                   SV0033
011240*    RMD 11/18/05 CR0963: LINEAR SEARCH -- WAS SEARCH ALL, WHICH  SV0033
011250*    REQUIRED THE IMPORT JOB FILE TO ARRIVE IN ASCENDING JOB-ID   SV0033
011260*    ORDER.  NOT GUARANTEED BY THE FEED; A VALID JOB COULD BE     SV0033
011270*    MISSED AND ITS TRANSACTIONS WRONGLY REJECTED NO-JOB.         SV0033
011280     MOVE ZERO TO WS-FOUND-JOB-IX.                                SV0033
011290     SEARCH JOB-TABLE                                            SV0033
011300         AT END CONTINUE                                          SV0033
011310         WHEN JT-JOB-ID (JT-IX) = ST-IMPORT-JOB-ID                 SV0033
011320             SET WS-FOUND-JOB-IX TO JT-IX                         SV0033
011330     END-SEARCH.                                                 SV0033
011340 2210-EXIT.                                                       SV0033
011350     EXIT.                                                        SV0033
011360*                                                                 SV0033
011370***************************************************************  SV0034
011380*    2200-VALIDATE-PARENT -- BUFFERS THE PARENT.  VALIDATION OF  *  SV0034
011390*    A NO-CHILDREN PARENT'S OWN ASSIGNMENT HAPPENS AT THE FLUSH,  *  SV0034
011400*    2500-FLUSH-PARENT, ONCE WE KNOW NO CHILDREN FOLLOWED.        *  SV0034
011410***************************************************************  SV0034
011420 2200-VALIDATE-PARENT.                                            SV0034
011430     MOVE ST-TXN-ID          TO BP-TXN-ID.                        SV0034
011440     MOVE ST-DATE-POSTED     TO BP-DATE-POSTED.                   SV0034
011450     MOVE ST-AMOUNT          TO BP-AMOUNT.                        SV0034
011460     MOVE ST-AMOUNT-SPLIT    TO BP-AMOUNT-SPLIT.                  SV0034
011470     MOVE ST-ACCOUNT-ROLE    TO BP-ACCOUNT-ROLE.                  SV0034
011480     MOVE ZERO               TO BP-CHILD-CT BP-CHILD-SPLIT-SUM.   SV0034
011490     MOVE 'Y'                TO WS-PARENT-BUFFERED-SW.            SV0034
011500 2200-EXIT.                                                       SV0034
011510     EXIT.                                                        SV0034
011520*                                                                 SV0034
011530***************************************************************  SV0035
011540*    2300-VALIDATE-CHILD -- A SPLIT CHILD IS ALWAYS ASSIGNABLE    *  SV0035
011550*    AND IS VALIDATED IMMEDIATELY, NOT AT A FLUSH.                *  SV0035
011560***************************************************************  SV0035
011570*    RMD 11/18/05 CR0960: A CHILD MUST REFERENCE THE PARENT         SV0035
011580*    CURRENTLY BUFFERED -- BP-TXN-ID, NOT JUST "SOME EARLIER       SV0035
011590*    PARENT ID".  BEFORE THIS CHECK EXISTED THE PROGRAM TRUSTED    SV0035
011600*    FILE ORDER AND NEVER LOOKED AT ST-PARENT-TXN-ID AT ALL.       SV0035
011610 2300-VALIDATE-CHILD.                                             SV0035
011620     ADD 1 TO JA-CHILD-CT.                                        SV0035
011630     MOVE SPACES TO WS-REASON-CODE.                               SV0035
011640     IF NOT WS-PARENT-IS-BUFFERED                                  SV0035
011650         OR ST-PARENT-TXN-ID NOT = BP-TXN-ID                       SV0035
011660         MOVE 'BAD-PARENT' TO WS-REASON-CODE                       SV0035
011670         PERFORM 2290-REJECT-TXN THRU 2290-EXIT                    SV0035
011680         GO TO 2300-EXIT                                           SV0035
011690     END-IF.                                                       SV0035
011700     ADD 1 TO BP-CHILD-CT.                                        SV0035
011710     ADD ST-AMOUNT-SPLIT TO BP-CHILD-SPLIT-SUM.                   SV0035
011720     IF ST-AMOUNT NOT = ZERO                                      SV0035
011730         MOVE 'BAD-AMOUNT' TO WS-REASON-CODE                      SV0035
011740     END-IF.                                                      SV0035
011750     IF WS-NO-REJECT                                              SV0035
011760         MOVE ST-ACCOUNT-ROLE TO WS-ROLE-CANDIDATE                 SV0035
011770         MOVE ST-AMOUNT-SPLIT TO WS-ROLE-CANDIDATE-AMT             SV0035
011780         PERFORM 3600-VALIDATE-ROLE THRU 3600-EXIT                SV0035
011790     END-IF.                                                      SV0035
011800     IF WS-NO-REJECT                                              SV0035
011810         IF ST-ACCOUNT-ROLE = SPACES                               SV0035
011820             MOVE 'N' TO JA-ALL-ASSIGNED-SW                        SV0035
011830         END-IF                                                    SV0035
011840     ELSE                                                         SV0035
011850         PERFORM 2290-REJECT-TXN THRU 2290-EXIT                    SV0035
011860     END-IF.                                                      SV0035
011870 2300-EXIT.                                                       SV0035
011880     EXIT.                                                        SV0035
011890*                                                                 SV0035
011900***************************************************************  SV0036
011910*    2500-FLUSH-PARENT -- VALIDATES AND REPORTS THE BUFFERED      *  SV0036
011920*    PARENT.  CALLED WHEN THE NEXT PARENT IS SEEN, AT A JOB       *  SV0036
011930*    BREAK, OR AT END OF FILE -- WHICHEVER COMES FIRST.           *  SV0036
011940***************************************************************  SV0036
011950 2500-FLUSH-PARENT.                                               SV0036
011960     IF NOT WS-PARENT-IS-BUFFERED                                 SV0036
011970         GO TO 2500-EXIT                                          SV0036
011980     END-IF.                                                      SV0036
011990     ADD 1 TO JA-PARENT-CT.                                       SV0036
012000     ADD BP-AMOUNT TO JA-PARENT-AMT-TOTAL.                        SV0036
012010     MOVE SPACES TO WS-REASON-CODE.                               SV0036
012020     IF BP-AMOUNT = ZERO                                          SV0036
012030         MOVE 'BAD-AMOUNT' TO WS-REASON-CODE                      SV0036
012040     END-IF.                                                      SV0036
012050     IF WS-NO-REJECT                                              SV0036
012060         IF BP-CHILD-CT > ZERO                                    SV0036
012070             IF BP-CHILD-SPLIT-SUM NOT = BP-AMOUNT                SV0036
012080                 MOVE 'SPLIT-MISMATCH' TO WS-REASON-CODE          SV0036
012090             END-IF                                               SV0036
012100         ELSE                                                     SV0036
012110             MOVE BP-ACCOUNT-ROLE TO WS-ROLE-CANDIDATE             SV0036
012120             MOVE BP-AMOUNT-SPLIT TO WS-ROLE-CANDIDATE-AMT         SV0036
012130             PERFORM 3600-VALIDATE-ROLE THRU 3600-EXIT            SV0036
012140             IF WS-NO-REJECT                                      SV0036
012150                 AND BP-ACCOUNT-ROLE NOT = SPACES                 SV0036
012160                 AND BP-AMOUNT-SPLIT NOT = BP-AMOUNT               SV0036
012170                 MOVE 'SPLIT-MISMATCH' TO WS-REASON-CODE          SV0036
012180             END-IF                                               SV0036
012190         END-IF                                                   SV0036
012200     END-IF.                                                      SV0036
012210     MOVE SPACES TO IMPORT-REPORT-LINE.                           SV0036
012220     PERFORM 2510-WRITE-PARENT-DETAIL THRU 2510-EXIT.             SV0036
012230     IF NOT WS-NO-REJECT                                          SV0036
012240         MOVE 'IMPORT  ' TO REJ-SOURCE                            SV0036
012250         MOVE BP-TXN-ID  TO REJ-KEY-PRIMARY                       SV0036
012260         MOVE WS-CURRENT-JOB-ID TO REJ-KEY-SECONDARY               SV0036
012270         MOVE SPACES     TO REJ-ACTION-CODE                        SV0036
012280         MOVE WS-REASON-CODE TO REJ-REASON-CODE                   SV0036
012290         WRITE REJ-RECORD                                         SV0036
012300     END-IF.                                                      SV0036
012310     MOVE 'N' TO WS-PARENT-BUFFERED-SW.                           SV0036
012320 2500-EXIT.                                                       SV0036
012330     EXIT.                                                        SV0036
012340*                                                                 SV0036
012350 2510-WRITE-PARENT-DETAIL.                                        SV0037
012360     MOVE BP-TXN-ID          TO IMR-DL-TXN-ID.                     SV0037
012370     MOVE BP-DATE-POSTED     TO IMR-DL-DATE-POSTED.                SV0037
012380     MOVE BP-AMOUNT          TO IMR-DL-AMOUNT.                     SV0037
012390     IF BP-CHILD-CT > ZERO                                        SV0037
012400         MOVE 'SPLIT'        TO IMR-DL-ROLE-OR-UNASSN              SV0037
012410         MOVE BP-CHILD-CT    TO WS-CHILD-CT-ED                    SV0037
012420         MOVE SPACES         TO IMR-DL-SPLIT-TAG                  SV0037
012430         STRING 'SPLIT(' WS-CHILD-CT-ED ')' DELIMITED BY SIZE     SV0037
012440             INTO IMR-DL-SPLIT-TAG                                 SV0037
012450         END-STRING                                                SV0037
012460     ELSE                                                         SV0037
012470         IF BP-ACCOUNT-ROLE = SPACES                               SV0037
012480             MOVE '*UNASSIGNED*' TO IMR-DL-ROLE-OR-UNASSN          SV0037
012490         ELSE                                                      SV0037
012500             MOVE BP-ACCOUNT-ROLE TO IMR-DL-ROLE-OR-UNASSN         SV0037
012510         END-IF                                                    SV0037
012520         MOVE SPACES TO IMR-DL-SPLIT-TAG                          SV0037
012530     END-IF.                                                      SV0037
012540     WRITE IMPORT-REPORT-LINE FROM IMR-DETAIL-LINE.                SV0037
012550*                                                                 SV0037
012560     IF NOT WS-NO-REJECT                                          SV0037
012570         ADD 1 TO JA-ERROR-CT                                      SV0037
012580     ELSE                                                          SV0037
012590         IF BP-CHILD-CT = ZERO AND BP-ACCOUNT-ROLE = SPACES         SV0037
012600             MOVE 'N' TO JA-ALL-ASSIGNED-SW                        SV0037
012610         END-IF                                                    SV0037
012620     END-IF.                                                      SV0037
012630 2510-EXIT.                                                       SV0037
012640     EXIT.                                                        SV0037
012650*                                                                 SV0037
012660***************************************************************  SV0038
012670*    2600-FLUSH-JOB -- JOB-BREAK FOOTER.  CR0455: A JOB HEADER    *  SV0038
012680*    ALREADY MARKED COMPLETE THAT DID NOT COME OUT CLEAN IN THIS  *  SV0038
012690*    RUN IS WRITTEN TO THE REJECT FILE WITH REASON REOPENED.      *  SV0038
012700***************************************************************  SV0038
012710 2600-FLUSH-JOB.                                                  SV0038
012720     ADD 1 TO GT-JOBS-READ.                                       SV0038
012730     MOVE SPACES TO IMPORT-REPORT-LINE.                           SV0038
012740     MOVE SPACES TO IMR-JOB-HDR.                                  SV0038
012750     MOVE WS-CURRENT-JOB-ID TO IMR-JH-JOB-ID.                      SV0038
012760     IF WS-CURRENT-JOB-IX > ZERO                                  SV0038
012770         MOVE JT-BANK-ACCT-ID (WS-CURRENT-JOB-IX) TO               SV0038
012780                 IMR-JH-BANK-ACCT-ID                              SV0038
012790         MOVE JT-DESCRIPTION (WS-CURRENT-JOB-IX)  TO               SV0038
012800                 IMR-JH-DESCRIPTION                               SV0038
012810     END-IF.                                                      SV0038
012820     WRITE IMPORT-REPORT-LINE FROM IMR-JOB-HDR AFTER 2.            SV0038
012830     WRITE IMPORT-REPORT-LINE FROM IMR-COLUMN-HDR AFTER 1.         SV0038
012840*                                                                 SV0038
012850     IF JA-ERROR-CT = ZERO AND JA-ALL-ASSIGNED                    SV0038
012860         MOVE 'Y' TO WS-JOB-COMPLETE-FLAG                         SV0038
012870         ADD 1 TO GT-JOBS-COMPLETE                                SV0038
012880     ELSE                                                         SV0038
012890         MOVE 'N' TO WS-JOB-COMPLETE-FLAG                         SV0038
012900     END-IF.                                                      SV0038
012910*                                                                 SV0038
012920     IF WS-CURRENT-JOB-IX > ZERO                                  SV0038
012930         AND JT-ALREADY-COMPLETE (WS-CURRENT-JOB-IX)               SV0038
012940         AND WS-JOB-COMPLETE-FLAG NOT = 'Y'                        SV0038
012950         MOVE 'IMPORT  ' TO REJ-SOURCE                             SV0038
012960         MOVE WS-CURRENT-JOB-ID TO REJ-KEY-PRIMARY                 SV0038
012970         MOVE SPACES     TO REJ-KEY-SECONDARY                      SV0038
012980         MOVE SPACES     TO REJ-ACTION-CODE                        SV0038
012990         MOVE 'REOPENED' TO REJ-REASON-CODE                        SV0038
013000         WRITE REJ-RECORD                                          SV0038
013010         ADD 1 TO JA-ERROR-CT                                      SV0038
013020     END-IF.                                                      SV0038
013030*                                                                 SV0038
013040     MOVE SPACES TO IMR-JOB-FOOTER-1.                             SV0038
013050     MOVE JA-PARENT-CT  TO IMR-J1-PARENT-CT.                      SV0038
013060     MOVE JA-CHILD-CT   TO IMR-J1-CHILD-CT.                       SV0038
013070     MOVE JA-ERROR-CT   TO IMR-J1-ERROR-CT.                       SV0038
013080     MOVE WS-JOB-COMPLETE-FLAG TO IMR-J1-COMPLETE-FLAG.           SV0038
013090     WRITE IMPORT-REPORT-LINE FROM IMR-JOB-FOOTER-1.              SV0038
013100     MOVE SPACES TO IMR-JOB-FOOTER-2.                             SV0038
013110     MOVE JA-PARENT-AMT-TOTAL   TO IMR-J2-PARENT-AMT.             SV0038
013120     MOVE JA-ASSIGNED-AMT-TOTAL TO IMR-J2-ASSIGNED-AMT.           SV0038
013130     WRITE IMPORT-REPORT-LINE FROM IMR-JOB-FOOTER-2.              SV0038
013140*                                                                 SV0038
013150     ADD JA-PARENT-AMT-TOTAL TO GT-TOTAL-AMOUNT.                  SV0038
013160     ADD JA-ERROR-CT         TO GT-TOTAL-ERRORS.                  SV0038
013170*                                                                 SV0038
013180     MOVE ZERO TO JA-PARENT-CT JA-CHILD-CT JA-ERROR-CT            SV0038
013190                  JA-PARENT-AMT-TOTAL JA-ASSIGNED-AMT-TOTAL.      SV0038
013200     MOVE 'Y' TO JA-ALL-ASSIGNED-SW.                               SV0038
013210 2600-EXIT.                                                       SV0038
013220     EXIT.                                                        SV0038
013230*                                                                 SV0038
013240***************************************************************  SV0039
013250*    2290-REJECT-TXN -- SHARED REJECT PATH FOR NO-JOB AND BAD     *  SV0039
013260*    CHILD RECORDS.  PARENT REJECTS ARE WRITTEN AT THE FLUSH      *  SV0039
013270*    (2500-FLUSH-PARENT) SO THE SAME TXN-ID ISN'T WRITTEN TWICE.  *  SV0039
013280***************************************************************  SV0039
013290 2290-REJECT-TXN.                                                 SV0039
013300*    RMD 11/18/05 CR0959: A NO-JOB ORPHAN HAS NO CURRENT JOB YET -- SV0039
013310*    SPEC SAYS IT IS EXCLUDED FROM TOTALS, SO IT MUST NOT TOUCH    SV0039
013320*    JA-ERROR-CT (THAT WOULD CHARGE THE ERROR TO WHATEVER JOB      SV0039
013330*    HAPPENS TO FLUSH NEXT).  BAD-AMOUNT/BAD-ROLE CHILD REJECTS    SV0039
013340*    BELONG TO THE CURRENT JOB AND STILL COUNT.                   SV0039
013350     IF WS-REASON-CODE NOT = 'NO-JOB'                              SV0039
013360         ADD 1 TO JA-ERROR-CT                                      SV0039
013370     END-IF.                                                       SV0039
013380     MOVE 'IMPORT  '       TO REJ-SOURCE.                         SV0039
013390     MOVE ST-TXN-ID        TO REJ-KEY-PRIMARY.                    SV0039
013400     MOVE ST-IMPORT-JOB-ID TO REJ-KEY-SECONDARY.                  SV0039
013410     MOVE SPACES           TO REJ-ACTION-CODE.                    SV0039
013420     MOVE WS-REASON-CODE   TO REJ-REASON-CODE.                    SV0039
013430     WRITE REJ-RECORD.                                            SV0039
013440 2290-EXIT.                                                       SV0039
013450     EXIT.                                                        SV0039
013460*                                                                 SV0039
013470***************************************************************  SV0040
013480*    3600-VALIDATE-ROLE -- BLANK ROLE IS "PENDING", NOT AN ERROR. *  SV0040
013490*    AN UNKNOWN CODE, OR A ROOT-CATEGORY CODE, IS BAD-ROLE.       *  SV0040
013500***************************************************************  SV0040
013510 3600-VALIDATE-ROLE.                                              SV0040
013520     IF WS-ROLE-CANDIDATE = SPACES                                SV0040
013530         GO TO 3600-EXIT                                          SV0040
013540     END-IF.                                                      SV0040
013550     MOVE ZERO TO WS-FOUND-ROLE-IX.                              SV0040
013560     SET RT-SEARCH-IX TO 1.                                       SV0040
013570     SEARCH RT-ENTRY                                              SV0040
013580         AT END CONTINUE                                          SV0040
013590         WHEN RT-ROLE-CODE (RT-SEARCH-IX) = WS-ROLE-CANDIDATE      SV0040
013600             SET WS-FOUND-ROLE-IX TO RT-SEARCH-IX                 SV0040
013610     END-SEARCH.                                                 SV0040
013620     IF WS-FOUND-ROLE-IX = ZERO                                   SV0040
013630         MOVE 'BAD-ROLE' TO WS-REASON-CODE                        SV0040
013640     ELSE                                                         SV0040
013650         IF RT-IS-ROOT (WS-FOUND-ROLE-IX)                          SV0040
013660             MOVE 'BAD-ROLE' TO WS-REASON-CODE                    SV0040
013670         ELSE                                                      SV0040
013680             ADD WS-ROLE-CANDIDATE-AMT TO JA-ASSIGNED-AMT-TOTAL    SV0040
013690         END-IF                                                    SV0040
013700     END-IF.                                                      SV0040
013710 3600-EXIT.                                                       SV0040
013720     EXIT.                                                        SV0040
013730*                                                                 SV0040
013740***************************************************************  SV0041
013750 3800-REPORT-GRAND-TOTALS.                                        SV0041
013760     MOVE SPACES TO IMR-GRAND-FOOTER.                             SV0041
013770     MOVE GT-JOBS-READ     TO IMR-GF-JOBS-READ.                   SV0041
013780     MOVE GT-JOBS-COMPLETE TO IMR-GF-JOBS-COMPLETE.                SV0041
013790     MOVE GT-TOTAL-AMOUNT  TO IMR-GF-TOTAL-AMOUNT.                 SV0041
013800     MOVE GT-TOTAL-ERRORS  TO IMR-GF-TOTAL-ERRORS.                 SV0041
013810     WRITE IMPORT-REPORT-LINE FROM IMR-GRAND-FOOTER AFTER 2.       SV0041
013820 3800-EXIT.                                                       SV0041
013830     EXIT.                                                        SV0041
013840